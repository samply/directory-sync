000010******************************************************************
000020*    COPYBOOK  ..... FACTREC
000030*    LAYOUT FOR THE FACTOUT FILE - ONE DE-IDENTIFIED STAR-MODEL
000040*    FACT ROW PER SURVIVING SEX/DIAGNOSIS/AGE-RANGE/MATERIAL
000050*    GROUP, PLUS A TRAILING CONTROL-TOTAL RECORD (FACT-TRAILER-
000060*    REC BELOW, REDEFINING THE SAME 300-BYTE SLOT) WRITTEN ONCE
000070*    AT END OF RUN.  BUILT BY STARFACT.
000080*------------------------------------------------------------------
000090*    CHANGE LOG
000100*    10/05/19  LMH  ORIGINAL CODING FOR DIRECTORY-SYNC. BIO-4505
000110*    11/19/19  LMH  ADDED TRAILER REDEFINITION FOR FACT-COUNT AND
000120*                   COUNTRY-CODE CONTROL TOTALS. BIO-4511
000130******************************************************************
000140 01  FACT-TABLE-REC.
000150     05  FTR-FACT-ID                PIC X(64).
000160     05  FTR-COLLECTION-ID          PIC X(64).
000170     05  FTR-SEX                    PIC X(16).
000180     05  FTR-DISEASE                PIC X(32).
000190     05  FTR-AGE-RANGE              PIC X(24).
000200     05  FTR-SAMPLE-TYPE            PIC X(32).
000210     05  FTR-NBR-OF-DONORS          PIC 9(09).
000220     05  FTR-NBR-OF-SAMPLES         PIC 9(09).
000230     05  FTR-LAST-UPDATE            PIC X(10).
000240     05  FILLER                     PIC X(40).
000250*
000260 01  FACT-TRAILER-REC REDEFINES FACT-TABLE-REC.
000270     05  FTT-RECORD-TYPE            PIC X(01).
000280         88  FTT-IS-TRAILER         VALUE 'T'.
000290     05  FTT-TOTAL-FACTS            PIC 9(09).
000300     05  FTT-COUNTRY-CODE           PIC X(02).
000310     05  FILLER                     PIC X(288).
