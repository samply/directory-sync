000010******************************************************************
000020*    COPYBOOK  ..... DIRSRC
000030*    LAYOUT FOR THE DIRCOLSRC INPUT FILE - A SNAPSHOT OF WHAT THE
000040*    DIRECTORY (MOLGENIS) CURRENTLY HOLDS FOR EACH COLLECTION,
000050*    PULLED DOWN PRIOR TO THIS RUN BY A SEPARATE GET STEP (NOT IN
000060*    THIS PDS).  DIRMRG READS THIS TO AVOID CLOBBERING FIELDS THE
000070*    SYNC SUITE DOES NOT OWN.
000080*------------------------------------------------------------------
000090*    CHANGE LOG
000100*    09/22/19  LMH  ORIGINAL CODING FOR DIRECTORY-SYNC. BIO-4498
000110******************************************************************
000120 01  DIRECTORY-SOURCE-REC.
000130     05  DSR-COLLECTION-ID          PIC X(64).
000140     05  DSR-NAME                   PIC X(128).
000150     05  DSR-DESCRIPTION            PIC X(256).
000160     05  DSR-CONTACT-ID             PIC X(64).
000170     05  DSR-COUNTRY-ID             PIC X(02).
000180     05  DSR-BIOBANK-ID             PIC X(64).
000190     05  DSR-TYPE-COUNT             PIC 9(02).
000200     05  DSR-TYPE-LIST OCCURS 8 TIMES
000210                      INDEXED BY DSR-TYPE-IDX.
000220         10  DSR-TYPE-ID            PIC X(32).
000230     05  DSR-DATACAT-COUNT          PIC 9(02).
000240     05  DSR-DATACAT-LIST OCCURS 8 TIMES
000250                      INDEXED BY DSR-DCAT-IDX.
000260         10  DSR-DATACAT-ID         PIC X(32).
000270     05  DSR-NETWORK-COUNT          PIC 9(02).
000280     05  DSR-NETWORK-LIST OCCURS 8 TIMES
000290                      INDEXED BY DSR-NET-IDX.
000300         10  DSR-NETWORK-ID         PIC X(64).
000310     05  FILLER                     PIC X(42).
