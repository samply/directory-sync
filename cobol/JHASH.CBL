000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  JHASH.
000030 AUTHOR. L M HARGROVE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 05/20/85.
000060 DATE-COMPILED. 11/19/19.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBPROGRAM REPRODUCES THE DIRECTORY-SIDE CLIENT'S
000130*          32-BIT POLYNOMIAL STRING-HASH ALGORITHM BIT-FOR-BIT SO
000140*          THE SYNTHETIC FACT-TABLE IDS STARFACT WRITES MATCH THE
000150*          IDS THE DIRECTORY-SIDE CLIENT WOULD COMPUTE FOR THE
000160*          SAME GROUP-KEY STRING.  THIS IS AN INTEROP REQUIREMENT
000170*          FROM THE DIRECTORY TEAM, NOT A CHOICE OF ALGORITHM ON
000180*          OUR SIDE - DO NOT "IMPROVE" THE HASH OR THE ABSOLUTE-
000190*          VALUE WRAPAROUND BELOW, BOTH MUST STAY EXACTLY AS THE
000200*          DIRECTORY SIDE COMPUTES THEM. (BIO-4511)
000210*
000220*          THE REQUIRED FORMULA, FOR A STRING OF LENGTH N:
000230*             s(0)*31**(N-1) + s(1)*31**(N-2) + ... + s(N-1)
000240*          EVALUATED IN 32-BIT SIGNED ARITHMETIC WITH WRAPAROUND,
000250*          WHICH IS THE SAME AS CARRYING AN UNSIGNED 32-BIT
000260*          ACCUMULATOR (HASH = HASH*31 + s(i)) MOD 2**32 ACROSS
000270*          THE LOOP AND THEN REINTERPRETING THE FINAL UNSIGNED
000280*          VALUE AS SIGNED.  THIS BOX RUNS AN ASCII-NATIVE COBOL,
000290*          SO FUNCTION ORD GIVES THE SAME CODE-POINT VALUE THE
000300*          DIRECTORY SIDE USES FOR THE PLAIN-ASCII CHARACTERS A
000310*          DIRECTORY ID EVER CONTAINS.
000320*
000330*          ORIGINALLY A VSAM ALTERNATE-INDEX KEY-HASH UTILITY,
000340*          WRITTEN WHEN THIS SHOP FIRST CONVERTED ITS MASTER FILES
000350*          OFF ISAM - REPURPOSED HERE BECAUSE THE 31-MULTIPLIER
000360*          POLYNOMIAL ACCUMULATOR HAPPENS TO MATCH THE DIRECTORY
000370*          SIDE'S OWN ALGORITHM BYTE FOR BYTE.
000380******************************************************************
000390*    CHANGE LOG
000400*    05/20/85  JS   ORIGINAL CODING - VSAM ALTERNATE-INDEX KEY-HASH
000410*                   UTILITY FOR THE MASTER FILE OFF-ISAM CONVERSION
000420*                   PROJECT.
000430*    09/03/90  TGD  WIDENED THE ACCUMULATOR TO A FULL 10-DIGIT
000440*                   COMP FIELD - THE OLD 8-DIGIT ACCUMULATOR WAS
000450*                   OVERFLOWING ON THE LARGER ALTERNATE-INDEX KEYS.
000460*    04/22/96  RPK  ADDED THE SIGNED/UNSIGNED REINTERPRET STEP -
000470*                   A DOWNSTREAM REPORT WANTED THE HASH AS A SIGNED
000480*                   DISPLAY VALUE, NOT THE RAW UNSIGNED ACCUMULATOR.
000490*    11/09/98  DCB  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
000500*                   PROGRAM, NO CHANGES REQUIRED. LOGGED PER SHOP
000510*                   STANDARD.
000520*    11/19/19  LMH  REPURPOSED FOR DIRECTORY-SYNC - THE EXISTING
000530*                   31-MULTIPLIER POLYNOMIAL HASH MATCHES THE
000540*                   DIRECTORY-SIDE CLIENT'S ALGORITHM UNCHANGED.
000550*                   BIO-4511
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. IBM-390.
000600 OBJECT-COMPUTER. IBM-390.
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630 01  WS-HASH-FIELDS.
000640     05  WS-HASH-UNSIGNED           PIC 9(10)  COMP.
000650     05  WS-HASH-PRODUCT            PIC 9(12)  COMP.
000660     05  WS-HASH-QUOT               PIC 9(12)  COMP.
000670     05  WS-CHAR-IDX                PIC 9(03)  COMP.
000680     05  WS-CHAR-VAL                PIC 9(03)  COMP.
000690*        ALTERNATE VIEW OF THE UNSIGNED HASH - USED ONLY TO
000700*        DISPLAY IT IN HEX-LIKE DECIMAL PAIRS WHEN WE NEED TO
000710*        TRACE A MISMATCH AGAINST THE DIRECTORY SIDE.
000720 01  WS-HASH-UNSIGNED-R REDEFINES WS-HASH-FIELDS.
000730     05  WS-HASH-UNSIGNED-X         PIC X(04).
000740     05  FILLER                     PIC X(21).
000750 01  WS-SIGNED-FIELDS.
000760     05  WS-HASH-SIGNED             PIC S9(10) COMP.
000770     05  WS-HASH-ABS-NUM            PIC 9(10).
000780     05  WS-HASH-NEG-SW             PIC X(01).
000790         88  WS-HASH-IS-NEG         VALUE "Y".
000800         88  WS-HASH-NOT-NEG        VALUE "N".
000810*        ALTERNATE VIEW OF THE SIGNED RESULT - LETS US PICK OFF
000820*        THE LOW-ORDER 4 DIGITS WITHOUT A SEPARATE MOVE WHEN
000830*        TRACING.  NOT EXERCISED IN THE NORMAL PATH.
000840 01  WS-SIGNED-FIELDS-R REDEFINES WS-SIGNED-FIELDS.
000850     05  FILLER                     PIC X(05).
000860     05  WS-HASH-LOW4               PIC X(04).
000870     05  FILLER                     PIC X(11).
000880 01  WS-ZERO-STRIP-FIELDS.
000890     05  WS-LEAD-ZEROES             PIC 9(02)  COMP.
000900     05  WS-DIGIT-COUNT             PIC 9(02)  COMP.
000910*        ALTERNATE VIEW OF THE SAME TWO COUNTERS AS A PRINTABLE
000920*        TWO-DIGIT PAIR - NOT EXERCISED IN THE NORMAL PATH, KEPT
000930*        FOR A QUICK SYSOUT DISPLAY WHEN TRACING A ZERO-STRIP BUG.
000940 01  WS-ZERO-STRIP-FIELDS-R REDEFINES WS-ZERO-STRIP-FIELDS.
000950     05  WS-LEAD-ZEROES-X           PIC X(02).
000960     05  WS-DIGIT-COUNT-X           PIC X(02).
000970*        NAMED CONSTANTS FOR THE POLYNOMIAL MULTIPLIER AND THE
000980*        32-BIT WRAPAROUND MODULUS - CARRIED OVER FROM THE VSAM
000990*        ALTERNATE-INDEX DAYS SO NEITHER IS A BARE MAGIC NUMBER.
001000 77  WS-HASH-MULTIPLIER             PIC 9(02)  COMP VALUE 31.
001010 77  WS-HASH-MODULUS                PIC 9(10)  COMP
001020                        VALUE 4294967296.
001030 77  WS-INT32-MAX                   PIC 9(10)  COMP
001040                        VALUE 2147483647.
001050 77  WS-INT32-MIN-ABS               PIC 9(10)  COMP
001060                        VALUE 2147483648.
001070 LINKAGE SECTION.
001080 01  LK-KEY-STRING                  PIC X(128).
001090 01  LK-KEY-LENGTH                  PIC 9(03)  COMP.
001100 01  LK-HASH-TEXT                   PIC X(12).
001110 PROCEDURE DIVISION USING LK-KEY-STRING LK-KEY-LENGTH
001120                          LK-HASH-TEXT.
001130 000-MAIN-LOGIC.
001140     MOVE ZERO TO WS-HASH-UNSIGNED.
001150     MOVE SPACES TO LK-HASH-TEXT.
001160     IF LK-KEY-LENGTH > ZERO
001170        PERFORM 100-ACCUMULATE-HASH THRU 100-EXIT
001180                VARYING WS-CHAR-IDX FROM 1 BY 1
001190                UNTIL WS-CHAR-IDX > LK-KEY-LENGTH
001200     END-IF.
001210     PERFORM 200-MAKE-SIGNED THRU 200-EXIT.
001220     PERFORM 300-TAKE-ABSOLUTE THRU 300-EXIT.
001230     PERFORM 400-BUILD-OUTPUT-TEXT THRU 400-EXIT.
001240     GOBACK.
001250*
001260 100-ACCUMULATE-HASH.
001270*        HASH = (HASH * 31 + s(i)) MOD 2**32, CARRIED AS AN
001280*        UNSIGNED VALUE THROUGHOUT THE LOOP.
001290     MOVE FUNCTION ORD(LK-KEY-STRING(WS-CHAR-IDX : 1)) TO
001300          WS-CHAR-VAL.
001310     SUBTRACT 1 FROM WS-CHAR-VAL.
001320     COMPUTE WS-HASH-PRODUCT =
001330             (WS-HASH-UNSIGNED * WS-HASH-MULTIPLIER) + WS-CHAR-VAL.
001340     DIVIDE WS-HASH-PRODUCT BY WS-HASH-MODULUS
001350             GIVING WS-HASH-QUOT
001360             REMAINDER WS-HASH-UNSIGNED.
001370 100-EXIT.
001380     EXIT.
001390*
001400 200-MAKE-SIGNED.
001410*        REINTERPRET THE FINAL UNSIGNED 32-BIT VALUE AS A SIGNED
001420*        TWO'S-COMPLEMENT 32-BIT INTEGER, THE WAY THE DIRECTORY
001430*        SIDE'S 32-BIT SIGNED INTEGER TYPE WOULD HOLD IT.
001440     IF WS-HASH-UNSIGNED > WS-INT32-MAX
001450        COMPUTE WS-HASH-SIGNED =
001460                WS-HASH-UNSIGNED - WS-HASH-MODULUS
001470     ELSE
001480        MOVE WS-HASH-UNSIGNED TO WS-HASH-SIGNED
001490     END-IF.
001500 200-EXIT.
001510     EXIT.
001520*
001530 300-TAKE-ABSOLUTE.
001540*        THE DIRECTORY SIDE'S ABSOLUTE-VALUE ROUTINE RETURNS THE
001550*        MOST-NEGATIVE 32-BIT VALUE UNCHANGED WHEN GIVEN THAT SAME
001560*        VALUE AS INPUT (ITS POSITIVE COUNTERPART DOES NOT FIT IN
001570*        A 32-BIT SIGNED INTEGER) - WE PRESERVE THAT QUIRK RATHER
001580*        THAN CORRECT IT, SO THE SAME DEGENERATE KEY PRODUCES THE
001590*        SAME FACT ID ON BOTH SIDES.
001600     IF WS-HASH-SIGNED < ZERO
001610        SET WS-HASH-IS-NEG TO TRUE
001620        IF WS-HASH-SIGNED = -2147483648
001630           MOVE WS-INT32-MIN-ABS TO WS-HASH-ABS-NUM
001640        ELSE
001650           COMPUTE WS-HASH-ABS-NUM = WS-HASH-SIGNED * -1
001660        END-IF
001670     ELSE
001680        SET WS-HASH-NOT-NEG TO TRUE
001690        MOVE WS-HASH-SIGNED TO WS-HASH-ABS-NUM
001700     END-IF.
001710 300-EXIT.
001720     EXIT.
001730*
001740 400-BUILD-OUTPUT-TEXT.
001750*        STRIP LEADING ZEROES FROM THE 10-DIGIT ABSOLUTE VALUE
001760*        AND PREFIX A MINUS SIGN ONLY FOR THE MIN_VALUE QUIRK
001770*        CASE HANDLED ABOVE.
001780     MOVE ZERO TO WS-LEAD-ZEROES.
001790     INSPECT WS-HASH-ABS-NUM TALLYING WS-LEAD-ZEROES
001800             FOR LEADING ZEROES.
001810     IF WS-LEAD-ZEROES = 10
001820        MOVE 9 TO WS-LEAD-ZEROES
001830     END-IF.
001840     COMPUTE WS-DIGIT-COUNT = 10 - WS-LEAD-ZEROES.
001850     IF WS-HASH-IS-NEG
001860        STRING "-" DELIMITED BY SIZE
001870               WS-HASH-ABS-NUM(WS-LEAD-ZEROES + 1 : WS-DIGIT-COUNT)
001880               DELIMITED BY SIZE
001890               INTO LK-HASH-TEXT
001900     ELSE
001910        MOVE WS-HASH-ABS-NUM(WS-LEAD-ZEROES + 1 : WS-DIGIT-COUNT)
001920             TO LK-HASH-TEXT
001930     END-IF.
001940 400-EXIT.
001950     EXIT.
