000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  BBMRIID.
000030 AUTHOR. L M HARGROVE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 02/10/88.
000060 DATE-COMPILED. 09/22/19.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBPROGRAM PARSES AND VALIDATES ONE BBMRI-ERIC
000130*          DIRECTORY IDENTIFIER STRING OF THE FORM
000140*             bbmri-eric:ID:<CC><SUFFIX>
000150*          AND RETURNS THE 2-LETTER COUNTRY CODE.  CALLED FROM
000160*          DIRMRG (TO VALIDATE A COLLECTION ID BEFORE MERGE) AND
000170*          FROM STARFACT (TO DERIVE THE BATCH CONTROL-TOTAL
000180*          COUNTRY CODE FROM THE FIRST FACT ROW'S COLLECTION ID).
000190*
000200*          AN INVALID STRING SETS LK-VALID-SW TO 'N' AND RETURNS
000210*          SPACES FOR THE COUNTRY CODE - THIS IS NOT TREATED AS
000220*          AN ABEND CONDITION, THE CALLER DECIDES WHAT TO DO.
000230*
000240*          ORIGINALLY THE PROVIDER-NUMBER CHECK-DIGIT VALIDATE
000250*          UTILITY - SPLIT AN INCOMING PROVIDER NUMBER INTO A
000260*          FIXED PREFIX, A TWO-BYTE STATE CODE AND A SUFFIX, AND
000270*          CHECKED THE STATE CODE BYTES ONE AT A TIME AGAINST THE
000280*          UPPER-CASE ALPHA RANGE.  REPURPOSED HERE FOR THE SAME
000290*          FIXED-PREFIX/TWO-BYTE-CODE/SUFFIX SHAPE AGAINST THE
000300*          DIRECTORY IDENTIFIER STRING INSTEAD OF A PROVIDER
000310*          NUMBER.
000320******************************************************************
000330*    CHANGE LOG
000340*    02/10/88  JS   ORIGINAL CODING - PROVIDER-NUMBER CHECK-DIGIT
000350*                   VALIDATE UTILITY, SPLIT PREFIX/STATE-CODE/
000360*                   SUFFIX AND RANGE-CHECKED THE STATE CODE BYTES.
000370*    05/17/92  TGD  ADDED THE BARE-STUB REJECT - A PROVIDER NUMBER
000380*                   WITH NOTHING AFTER THE STATE CODE WAS PASSING
000390*                   VALIDATION AND BLOWING UP THE DOWNSTREAM
000400*                   CLAIMS EXTRACT.
000410*    03/29/97  RPK  ADDED THE SCRATCH-AREA REDEFINE FOR THE TRACE
000420*                   DISPLAY - THE OLD ONE-FIELD DUMP DID NOT LINE
000430*                   UP WITH THE REST OF THE SHOP'S SYSOUT TRACE
000440*                   FORMAT.
000450*    11/09/98  DCB  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
000460*                   PROGRAM, NO CHANGES REQUIRED. LOGGED PER SHOP
000470*                   STANDARD.
000480*    09/22/19  LMH  REPURPOSED FOR DIRECTORY-SYNC - PREFIX, CODE
000490*                   RANGE AND SUFFIX CHECKS NOW RUN AGAINST THE
000500*                   bbmri-eric:ID: STRING IN PLACE OF THE OLD
000510*                   PROVIDER NUMBER. BIO-4498
000520*    03/02/20  LMH  PULLED THE COUNTRY-BYTE LOOP BOUND AND SUFFIX
000530*                   FIELD WIDTH OUT TO 77-LEVEL CONSTANTS WHILE IN
000540*                   HERE FOR THE DIRMRG REVIEW. BIO-4520
000550******************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-390.
000590 OBJECT-COMPUTER. IBM-390.
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620 01  WS-ID-FIELDS.
000630     05  WS-ID                      PIC X(64).
000640*        ALTERNATE VIEW USED TO PULL THE PREFIX, THE 2-BYTE
000650*        COUNTRY CODE, AND THE SUFFIX OUT OF THE 64-BYTE FIELD
000660*        WITHOUT A SEPARATE SET OF COMPARE FIELDS.
000670 01  WS-ID-PARTS REDEFINES WS-ID-FIELDS.
000680     05  WS-ID-PREFIX               PIC X(14).
000690     05  WS-ID-COUNTRY              PIC X(02).
000700     05  WS-ID-SUFFIX               PIC X(48).
000710*        ALTERNATE VIEW USED ONLY TO TEST THE TWO COUNTRY-CODE
000720*        BYTES ONE AT A TIME AGAINST THE UPPER-CASE ALPHA RANGE.
000730 01  WS-ID-COUNTRY-BYTES REDEFINES WS-ID-FIELDS.
000740     05  FILLER                     PIC X(14).
000750     05  WS-CC-BYTE OCCURS 2 TIMES
000760                    INDEXED BY WS-CC-IDX PIC X(01).
000770     05  FILLER                     PIC X(48).
000780 01  WS-SCRATCH-FIELDS.
000790     05  WS-SUFFIX-LEN              PIC 9(02)  COMP.
000800*        ALTERNATE VIEW OF THE SCRATCH AREA - KEEPS THIS PROGRAM
000810*        IN LINE WITH THE SHOP'S 3-REDEFINE DATA-DIVISION RULE.
000820 01  WS-SCRATCH-REDEF REDEFINES WS-SCRATCH-FIELDS.
000830     05  WS-SUFFIX-LEN-X            PIC X(02).
000840 77  WS-ID-LIT-PREFIX               PIC X(14)
000850                        VALUE "bbmri-eric:ID:".
000860*        NUMBER OF COUNTRY-CODE BYTES TO RANGE-CHECK - CARRIED
000870*        OVER FROM THE OLD PROVIDER-NUMBER UTILITY'S TWO-BYTE
000880*        STATE-CODE FIELD.
000890 77  WS-CC-BYTE-COUNT               PIC 9(01) COMP VALUE 2.
000900*        WIDTH OF THE SUFFIX FIELD - NAMED SO 200- BELOW DOES NOT
000910*        CARRY A BARE MAGIC NUMBER.
000920 77  WS-SUFFIX-WIDTH                PIC 9(02) COMP VALUE 48.
000930 LINKAGE SECTION.
000940 01  LK-DIRECTORY-ID                PIC X(64).
000950 01  LK-VALID-SW                    PIC X(01).
000960     88  LK-VALID                   VALUE "Y".
000970     88  LK-NOT-VALID               VALUE "N".
000980 01  LK-COUNTRY-CODE                PIC X(02).
000990 PROCEDURE DIVISION USING LK-DIRECTORY-ID LK-VALID-SW
001000                          LK-COUNTRY-CODE.
001010 000-MAIN-LOGIC.
001020     MOVE LK-DIRECTORY-ID TO WS-ID.
001030     MOVE SPACES TO LK-COUNTRY-CODE.
001040     SET LK-NOT-VALID TO TRUE.
001050     IF WS-ID-PREFIX NOT = WS-ID-LIT-PREFIX
001060        GO TO 000-EXIT
001070     END-IF.
001080     PERFORM 100-CHECK-COUNTRY-BYTES THRU 100-EXIT.
001090     IF NOT LK-VALID
001100        GO TO 000-EXIT
001110     END-IF.
001120     PERFORM 200-CHECK-SUFFIX-PRESENT THRU 200-EXIT.
001130 000-EXIT.
001140     GOBACK.
001150*
001160 100-CHECK-COUNTRY-BYTES.
001170*        BOTH BYTES OF THE COUNTRY CODE MUST BE UPPER-CASE A-Z.
001180     SET LK-VALID TO TRUE.
001190     PERFORM 110-CHECK-ONE-BYTE THRU 110-EXIT
001200             VARYING WS-CC-IDX FROM 1 BY 1
001210             UNTIL WS-CC-IDX > WS-CC-BYTE-COUNT.
001220 100-EXIT.
001230     EXIT.
001240*
001250 110-CHECK-ONE-BYTE.
001260     IF WS-CC-BYTE(WS-CC-IDX) < "A" OR
001270        WS-CC-BYTE(WS-CC-IDX) > "Z"
001280        SET LK-NOT-VALID TO TRUE
001290     END-IF.
001300 110-EXIT.
001310     EXIT.
001320*
001330 200-CHECK-SUFFIX-PRESENT.
001340*        AT LEAST ONE NON-BLANK BYTE MUST FOLLOW THE COUNTRY
001350*        CODE, OR THE ID IS JUST A BARE COUNTRY STUB.
001360     MOVE WS-SUFFIX-WIDTH TO WS-SUFFIX-LEN.
001370     INSPECT WS-ID-SUFFIX TALLYING WS-SUFFIX-LEN
001380             FOR TRAILING SPACES.
001390     IF WS-SUFFIX-LEN = WS-SUFFIX-WIDTH
001400        SET LK-NOT-VALID TO TRUE
001410     ELSE
001420        SET LK-VALID TO TRUE
001430        MOVE WS-ID-COUNTRY TO LK-COUNTRY-CODE
001440     END-IF.
001450 200-EXIT.
001460     EXIT.
