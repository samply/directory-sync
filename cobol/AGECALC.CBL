000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  AGECALC.
000030 AUTHOR. L M HARGROVE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 06/02/79.
000060 DATE-COMPILED. 01/06/20.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBPROGRAM COMPUTES A PATIENT'S WHOLE-YEAR AGE AT
000130*          SPECIMEN-COLLECTION TIME, GIVEN THE RAW BIRTH DATE AND
000140*          COLLECTION DATE AS YYYYMMDD NUMERICS.  CALLED FROM THE
000150*          STARBLD MAIN LINE ONCE PER SPECIMEN.
000160*
000170*          THIS IS A CALENDAR-PERIOD YEAR COUNT, NOT A DAY-COUNT
000180*          DIVIDED BY 365 - A BIRTHDAY THAT HASN'T YET OCCURRED
000190*          IN THE COLLECTION YEAR MEANS THE LAST BIRTHDAY WAS THE
000200*          PRIOR YEAR, SO WE DECREMENT BY ONE IN THAT CASE. THIS
000210*          IS A CALENDAR-PERIOD YEAR COUNT, THE SAME RULE THE
000220*          DIRECTORY-SIDE CLIENT USES TO AGE A DONOR AT COLLECTION
000230*          TIME, NOT A DAY-COUNT DIVIDED BY 365.
000240*
000250*          A NEGATIVE RESULT (COLLECTION BEFORE BIRTH) OR AN
000260*          UNPARSEABLE/MISSING DATE IS "UNKNOWN", NOT AN ERROR -
000270*          LK-AGE-VALID-SW COMES BACK 'N' AND THE CALLER TREATS
000280*          THE AGE FIELD AS BLANK.
000290*
000300*          ORIGINALLY THE PATIENT BILLING SYSTEM'S MEDICARE-
000310*          ELIGIBILITY AGE-BRACKET ROUTINE - REPURPOSED HERE FOR
000320*          THE DIRECTORY'S AGE-AT-COLLECTION CALCULATION, SAME
000330*          BIRTHDAY-BORROW ARITHMETIC.
000340******************************************************************
000350*    CHANGE LOG
000360*    06/02/79  JS   ORIGINAL CODING - PATIENT BILLING SYSTEM AGE-
000370*                   BRACKET CALC FOR MEDICARE ELIGIBILITY.
000380*    02/11/84  TGD  ADDED THE BIRTHDAY-BORROW LOGIC - THE FLAT
000390*                   YEAR-SUBTRACT WAS ONE YEAR TOO HIGH FOR ANY
000400*                   PATIENT WHOSE BIRTHDAY HAD NOT YET OCCURRED IN
000410*                   THE BILLING YEAR.
000420*    07/23/91  RPK  ADDED THE NEGATIVE/UNPARSEABLE-DATE SHORT
000430*                   CIRCUIT - A BAD INTAKE DATE WAS PRODUCING A
000440*                   NEGATIVE AGE BRACKET ON THE MEDICARE EXTRACT.
000450*    11/09/98  DCB  Y2K READINESS REVIEW - WIDENED THE YEAR FIELDS
000460*                   TO FOUR DIGITS THROUGHOUT, RETIRING THE OLD
000470*                   WINDOWED TWO-DIGIT YEAR.
000480*    10/05/19  LMH  REPURPOSED FOR DIRECTORY-SYNC - RENAMED FROM
000490*                   THE OLD BILLING FIELD NAMES, SAME CALENDAR-YEAR
000500*                   ARITHMETIC. BIO-4505
000510*    01/06/20  LMH  ADDED THE MISSING/ZERO-DATE SHORT CIRCUIT -
000520*                   A BLANK BIRTH DATE WAS FALLING THROUGH TO THE
000530*                   SUBTRACT AND PRODUCING A GARBAGE AGE. BIO-4515
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610 01  WS-BIRTH-FIELDS.
000620     05  WS-BIRTH-DATE              PIC 9(08).
000630*        ALTERNATE VIEW BREAKING THE RAW YYYYMMDD BIRTH DATE INTO
000640*        ITS YEAR/MONTH/DAY COMPONENTS.
000650 01  WS-BIRTH-YMD REDEFINES WS-BIRTH-FIELDS.
000660     05  WS-BIRTH-YEAR              PIC 9(04).
000670     05  WS-BIRTH-MONTH             PIC 9(02).
000680     05  WS-BIRTH-DAY               PIC 9(02).
000690 01  WS-COLL-FIELDS.
000700     05  WS-COLL-DATE               PIC 9(08).
000710*        ALTERNATE VIEW BREAKING THE RAW YYYYMMDD COLLECTION
000720*        DATE INTO ITS YEAR/MONTH/DAY COMPONENTS.
000730 01  WS-COLL-YMD REDEFINES WS-COLL-FIELDS.
000740     05  WS-COLL-YEAR               PIC 9(04).
000750     05  WS-COLL-MONTH              PIC 9(02).
000760     05  WS-COLL-DAY                PIC 9(02).
000770 01  WS-WORK-FIELDS.
000780     05  WS-RAW-YEARS               PIC S9(05) COMP.
000790     05  WS-BIRTH-MMDD              PIC 9(04).
000800     05  WS-COLL-MMDD               PIC 9(04).
000810*        ALTERNATE VIEW OF THE TWO MMDD COMPARE FIELDS, SIDE BY
000820*        SIDE, USED ONLY FOR A QUICK SYSOUT DISPLAY WHEN TRACING
000830*        A BAD BIRTHDAY-BORROW DECISION - NOT EXERCISED NORMALLY.
000840 01  WS-WORK-FIELDS-R REDEFINES WS-WORK-FIELDS.
000850     05  FILLER                     PIC X(04).
000860     05  WS-MMDD-PAIR               PIC X(08).
000870*        UPPER BOUND ON A VALID WHOLE-YEAR AGE - CARRIED OVER FROM
000880*        THE OLD BILLING SYSTEM'S AGE-BRACKET TABLE, WHICH NEVER
000890*        DEFINED A BRACKET PAST THIS VALUE.
000900 77  WS-MAX-PLAUSIBLE-AGE           PIC 9(03) COMP VALUE 999.
000910 LINKAGE SECTION.
000920 01  LK-BIRTH-DATE                  PIC 9(08).
000930 01  LK-COLLECTION-DATE             PIC 9(08).
000940 01  LK-AGE-YEARS                   PIC 9(03).
000950 01  LK-AGE-VALID-SW                PIC X(01).
000960     88  LK-AGE-VALID               VALUE "Y".
000970     88  LK-AGE-NOT-VALID           VALUE "N".
000980 PROCEDURE DIVISION USING LK-BIRTH-DATE LK-COLLECTION-DATE
000990                          LK-AGE-YEARS LK-AGE-VALID-SW.
001000 000-MAIN-LOGIC.
001010     MOVE ZERO TO LK-AGE-YEARS.
001020     SET LK-AGE-NOT-VALID TO TRUE.
001030     IF LK-BIRTH-DATE = ZERO OR LK-COLLECTION-DATE = ZERO
001040        GOBACK
001050     END-IF.
001060     MOVE LK-BIRTH-DATE TO WS-BIRTH-DATE.
001070     MOVE LK-COLLECTION-DATE TO WS-COLL-DATE.
001080     IF WS-BIRTH-MONTH < 1 OR WS-BIRTH-MONTH > 12
001090        OR WS-BIRTH-DAY < 1 OR WS-BIRTH-DAY > 31
001100        OR WS-COLL-MONTH < 1 OR WS-COLL-MONTH > 12
001110        OR WS-COLL-DAY < 1 OR WS-COLL-DAY > 31
001120        GOBACK
001130     END-IF.
001140     PERFORM 100-COMPUTE-RAW-YEARS THRU 100-EXIT.
001150     PERFORM 200-APPLY-BIRTHDAY-BORROW THRU 200-EXIT.
001160     IF WS-RAW-YEARS < ZERO
001170        GOBACK
001180     END-IF.
001190     IF WS-RAW-YEARS > WS-MAX-PLAUSIBLE-AGE
001200        GOBACK
001210     END-IF.
001220     MOVE WS-RAW-YEARS TO LK-AGE-YEARS.
001230     SET LK-AGE-VALID TO TRUE.
001240     GOBACK.
001250*
001260 100-COMPUTE-RAW-YEARS.
001270*        CALENDAR-YEAR DIFFERENCE BEFORE THE MONTH/DAY BORROW -
001280*        MAY BE ONE TOO HIGH UNTIL 200- ADJUSTS IT.
001290     COMPUTE WS-RAW-YEARS = WS-COLL-YEAR - WS-BIRTH-YEAR.
001300 100-EXIT.
001310     EXIT.
001320*
001330 200-APPLY-BIRTHDAY-BORROW.
001340*        IF THE COLLECTION DATE'S MONTH/DAY FALLS BEFORE THE
001350*        BIRTH DATE'S MONTH/DAY IN THE CALENDAR YEAR, THE
001360*        PATIENT'S LAST BIRTHDAY WAS STILL THE PRIOR YEAR -
001370*        BORROW ONE YEAR - THE SAME CALENDAR-YEAR-WITH-BIRTHDAY-
001380*        BORROW RULE THE DIRECTORY SIDE USES.
001390     COMPUTE WS-BIRTH-MMDD = (WS-BIRTH-MONTH * 100) + WS-BIRTH-DAY.
001400     COMPUTE WS-COLL-MMDD  = (WS-COLL-MONTH  * 100) + WS-COLL-DAY.
001410     IF WS-COLL-MMDD < WS-BIRTH-MMDD
001420        SUBTRACT 1 FROM WS-RAW-YEARS
001430     END-IF.
001440 200-EXIT.
001450     EXIT.
