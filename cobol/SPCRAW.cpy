000010******************************************************************
000020*    COPYBOOK  ..... SPCRAW
000030*    LAYOUT FOR THE SPECRAW INPUT FILE - ONE ROW PER SPECIMEN,
000040*    CARRYING THE PATIENT'S RAW BIRTH DATE, THE SPECIMEN'S RAW
000050*    COLLECTION DATE, THE RAW SPECIMEN-TYPE TEXT, AND THE LIST OF
000060*    RAW DIAGNOSIS CODES ASSOCIATED WITH THE PATIENT/SPECIMEN -
000070*    EXTRACTED FROM THE FHIR STORE BY AN UPSTREAM JOB NOT IN THIS
000080*    PDS.  STARBLD AGES EACH SPECIMEN, RESOLVES EACH DIAGNOSIS
000090*    CODE, AND FANS OUT ONE SPECROWS ROW PER SURVIVING DIAGNOSIS.
000100*------------------------------------------------------------------
000110*    CHANGE LOG
000120*    10/05/19  LMH  ORIGINAL CODING FOR DIRECTORY-SYNC. BIO-4505
000130******************************************************************
000140 01  SPECIMEN-RAW-REC.
000150     05  SRW-PATIENT-ID             PIC X(64).
000160     05  SRW-COLLECTION-ID          PIC X(64).
000170     05  SRW-SEX                    PIC X(16).
000180     05  SRW-BIRTH-DATE             PIC 9(08).
000190     05  SRW-COLLECTION-DATE        PIC 9(08).
000200     05  SRW-SAMPLE-MATERIAL        PIC X(32).
000210     05  SRW-DIAG-COUNT             PIC 9(02).
000220     05  SRW-DIAG-LIST OCCURS 10 TIMES
000230                      INDEXED BY SRW-DIAG-IDX.
000240         10  SRW-DIAG-CODE          PIC X(32).
000250     05  FILLER                     PIC X(36).
