000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DIRCONV.
000030 AUTHOR. L M HARGROVE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 09/12/83.
000060 DATE-COMPILED. 02/14/20.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM CONVERTS ONE FHIR COLLECTION-ATTRIBUTE
000130*          EXTRACT RECORD PER COLLECTION INTO THE ATTRIBUTE HALF
000140*          OF A BBMRI-ERIC DIRECTORY "PUT" RECORD - SIZE/DONOR
000150*          ORDER OF MAGNITUDE, SEX LIST, AGE RANGE, MATERIALS AND
000160*          STORAGE-TEMPERATURE LISTS MAPPED THROUGH THE DIRECTORY
000170*          VOCABULARY, AND THE DIAGNOSIS-AVAILABLE LIST FORCED
000180*          EMPTY (SEE 360- BELOW - THIS IS A PERMANENT RULE, NOT
000190*          A STUB).  THE DIRECTORY-OWNED HALF OF THE RECORD (NAME,
000200*          CONTACT, BIOBANK, ETC) IS LEFT BLANK HERE - DIRMRG
000210*          FILLS IT IN FROM DIRCOLSRC IN THE NEXT JOB STEP.
000220*
000230*          IF ANY COLLECTION FAILS CONVERSION THE WHOLE RUN MUST
000240*          ABEND - THE DIRECTORY TEAM DOES NOT WANT A PARTIAL
000250*          DIRCOLTMP FEEDING DIRMRG (SEE 1000-ABEND-RTN).
000260*
000270*          ORIGINALLY THE EQUIPMENT INVENTORY SYSTEM'S STATE
000280*          SUBMISSION EXTRACT - CONVERTED RAW EQUIPMENT COUNTS AND
000290*          CONDITION/CATEGORY CODES INTO THE STATE AGENCY'S OWN
000300*          REPORTING VOCABULARY.  REPURPOSED HERE FOR THE SAME
000310*          KIND OF ORDER-OF-MAGNITUDE ROUNDING AND CODE-LIST
000320*          MAPPING WORK, NOW AGAINST THE DIRECTORY VOCABULARY
000330*          INSTEAD OF THE STATE AGENCY'S.
000340******************************************************************
000350*
000360         INPUT FILE               -   FHIRCOLIN
000370*
000380         OUTPUT FILE PRODUCED     -   DIRCOLTMP
000390*
000400         DUMP FILE                -   SYSOUT
000410*
000420******************************************************************
000430*    CHANGE LOG
000440*    09/12/83  JS   ORIGINAL CODING - EQUIPMENT INVENTORY SYSTEM
000450*                   STATE SUBMISSION EXTRACT, CONVERTED RAW COUNTS
000460*                   AND CONDITION CODES INTO THE STATE AGENCY'S
000470*                   REPORTING VOCABULARY.
000480*    02/06/88  TGD  ADDED THE ORDER-OF-MAGNITUDE ROUNDING FOR THE
000490*                   EQUIPMENT COUNT FIELD - THE AGENCY WOULD NOT
000500*                   ACCEPT A RAW COUNT OVER FOUR DIGITS.
000510*    08/14/95  RPK  ADDED THE CODE-LIST DEDUP LOGIC FOR THE
000520*                   CATEGORY AND CONDITION LISTS - THE OLD EXTRACT
000530*                   WAS SENDING DUPLICATE CODES ON EQUIPMENT WITH
000540*                   MULTIPLE INSPECTION RECORDS.
000550*    11/09/98  DCB  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
000560*                   PROGRAM, NO CHANGES REQUIRED. LOGGED PER SHOP
000570*                   STANDARD.
000580*    08/30/19  LMH  REPURPOSED FOR DIRECTORY-SYNC BATCH SUITE, THE
000590*                   OLD ORDER-OF-MAGNITUDE AND CODE-LIST DEDUP
000600*                   LOGIC CARRIED OVER UNCHANGED AGAINST THE NEW
000610*                   DIRECTORY VOCABULARY. BIO-4471
000620*    09/22/19  LMH  ADDED DIAGNOSIS-AVAILABLE FORCED-EMPTY LIST
000630*                   PER DIRECTORY TEST-DATA REJECTION. BIO-4498
000640*    01/06/20  LMH  CALLED OUT TO MATCNV/TMPCNV INSTEAD OF INLINE
000650*                   IF-CHAINS SO ICDCNV/STARBLD COULD SHARE THE
000660*                   SAME MATERIAL RULE LATER. BIO-4515
000670*    02/14/20  LMH  ADDED AGE-LOW/AGE-HIGH PASS-THROUGH AND THE
000680*                   MERGE-IN FIELDS NOW CARRIED ON DIRCOLB - THIS
000690*                   PROGRAM LEAVES THEM BLANK FOR DIRMRG. BIO-4520
000700*    03/02/20  LMH  PULLED THE SEX/MATERIAL/TEMPERATURE TABLE-
000710*                   CAPACITY LITERALS OUT TO 77-LEVEL CONSTANTS
000720*                   WHILE IN HERE FOR THE OVERFLOW-ABEND CHECKS.
000730*                   BIO-4520
000740******************************************************************
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER. IBM-390.
000780 OBJECT-COMPUTER. IBM-390.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM.
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830     SELECT SYSOUT
000840     ASSIGN TO UT-S-SYSOUT
000850       ORGANIZATION IS SEQUENTIAL.
000860*
000870     SELECT FHIRCOLIN
000880     ASSIGN TO UT-S-FHIRCOLIN
000890       ORGANIZATION IS LINE SEQUENTIAL
000900       FILE STATUS IS OFCODE.
000910*
000920     SELECT DIRCOLTMP
000930     ASSIGN TO UT-S-DIRCOLTMP
000940       ORGANIZATION IS LINE SEQUENTIAL
000950       FILE STATUS IS OFCODE.
000960 DATA DIVISION.
000970 FILE SECTION.
000980 FD  SYSOUT
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 130 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS SYSOUT-REC.
001040 01  SYSOUT-REC                     PIC X(130).
001050*
001060****** ONE FHIR-COLLECTION-ATTR-REC PER COLLECTION, SORTED BY
001070****** COLLECTION ID BY THE UPSTREAM EXTRACT JOB BIOX010
001080 FD  FHIRCOLIN
001090     RECORDING MODE IS F
001100     LABEL RECORDS ARE STANDARD
001110     RECORD CONTAINS 1700 CHARACTERS
001120     BLOCK CONTAINS 0 RECORDS
001130     DATA RECORD IS FHIR-COLLECTION-ATTR-REC.
001140 COPY DIRCOLA.
001150*
001160****** ATTRIBUTE HALF OF THE DIRECTORY PUT RECORD - DIRMRG READS
001170****** THIS FILE BACK IN AND WRITES THE COMPLETED DIRCOLOUT
001180 FD  DIRCOLTMP
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD
001210     RECORD CONTAINS 3500 CHARACTERS
001220     BLOCK CONTAINS 0 RECORDS
001230     DATA RECORD IS DIRECTORY-COLLECTION-REC.
001240 COPY DIRCOLB.
001250 WORKING-STORAGE SECTION.
001260 01  FILE-STATUS-CODES.
001270     05  OFCODE                     PIC X(02).
001280         88  CODE-OK                VALUE SPACES "00".
001290*
001300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001310     05  RECORDS-READ               PIC 9(07) COMP.
001320     05  RECORDS-WRITTEN            PIC 9(07) COMP.
001330     05  WS-OOM-DIGITS              PIC 9(02) COMP.
001340     05  WS-DEDUP-IDX               PIC 9(02) COMP.
001350     05  WS-KEEP-COUNT              PIC 9(02) COMP.
001360*        ALTERNATE VIEW USED ONLY WHEN TRACING AN ORDER-OF-
001370*        MAGNITUDE MISMATCH - NOT EXERCISED IN THE NORMAL PATH.
001380 01  COUNTERS-ALT-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
001390     05  FILLER                     PIC X(04).
001400     05  WS-OOM-DIGITS-X            PIC X(02).
001410     05  FILLER                     PIC X(04).
001420*
001430 01  FLAGS-AND-SWITCHES.
001440     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
001450         88  NO-MORE-DATA           VALUE "N".
001460*
001470 01  WS-OOM-WORK.
001480     05  WS-OOM-INPUT               PIC 9(09).
001490     05  WS-OOM-RESULT              PIC 9(02).
001500*        ALTERNATE VIEW USED TO SHIFT THE INPUT RIGHT ONE DIGIT
001510*        AT A TIME WHILE COUNTING HOW MANY TIMES IT DIVIDES.
001520 01  WS-OOM-WORK-R REDEFINES WS-OOM-WORK.
001530     05  WS-OOM-INPUT-R             PIC 9(09).
001540     05  FILLER                     PIC X(02).
001550*
001560 01  WS-DEDUP-MATERIAL-TABLE.
001570     05  WS-DEDUP-MATERIAL OCCURS 32 TIMES
001580                          INDEXED BY WS-DM-IDX PIC X(32).
001590 01  WS-DEDUP-TEMP-TABLE.
001600     05  WS-DEDUP-TEMP OCCURS 16 TIMES
001610                       INDEXED BY WS-DT-IDX PIC X(32).
001620 01  WS-ONE-CODE-FIELDS.
001630     05  WS-ONE-CODE                PIC X(32).
001640     05  WS-IS-DUP-SW               PIC X(01).
001650         88  WS-IS-DUP              VALUE "Y".
001660         88  WS-NOT-DUP             VALUE "N".
001670*        ALTERNATE VIEW USED ONLY TO DISPLAY THE CODE-PLUS-FLAG
001680*        PAIR AS ONE FIELD WHEN TRACING A BAD DEDUP COMPARE - NOT
001690*        EXERCISED IN THE NORMAL PATH.
001700 01  WS-ONE-CODE-FIELDS-R REDEFINES WS-ONE-CODE-FIELDS.
001710     05  WS-ONE-CODE-TRACE          PIC X(33).
001720*        TABLE-CAPACITY CONSTANTS FOR THE THREE OVERFLOW-ABEND
001730*        CHECKS BELOW - CARRIED OVER FROM THE EQUIPMENT SYSTEM'S
001740*        OWN HARD LIMITS, NAMED HERE SO 320-/330-/340- DO NOT
001750*        CARRY BARE MAGIC NUMBERS.
001760 77  WS-MAX-SEX-COUNT                PIC 9(02) COMP VALUE 8.
001770 77  WS-MAX-MATERIAL-COUNT           PIC 9(02) COMP VALUE 32.
001780 77  WS-MAX-TEMP-COUNT               PIC 9(02) COMP VALUE 16.
001790 COPY ABENDREC.
001800 PROCEDURE DIVISION.
001810 000-MAIN-LOGIC.
001820     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001830     PERFORM 100-MAINLINE THRU 100-EXIT
001840             UNTIL NO-MORE-DATA.
001850     PERFORM 999-CLEANUP THRU 999-EXIT.
001860     MOVE +0 TO RETURN-CODE.
001870     GOBACK.
001880*
001890 000-HOUSEKEEPING.
001900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001910     DISPLAY "******** BEGIN JOB DIRCONV ********".
001920     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
001930     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001940     PERFORM 900-READ-FHIRCOLIN THRU 900-EXIT.
001950 000-EXIT.
001960     EXIT.
001970*
001980 100-MAINLINE.
001990     MOVE "100-MAINLINE" TO PARA-NAME.
002000     INITIALIZE DIRECTORY-COLLECTION-REC.
002010     PERFORM 300-CONVERT-ATTRIBUTES THRU 300-EXIT.
002020     WRITE DIRECTORY-COLLECTION-REC.
002030     ADD 1 TO RECORDS-WRITTEN.
002040     PERFORM 900-READ-FHIRCOLIN THRU 900-EXIT.
002050 100-EXIT.
002060     EXIT.
002070*
002080 300-CONVERT-ATTRIBUTES.
002090*        STEP 1a/1b - SIZE AND DONOR COUNT PASS THROUGH UNCHANGED,
002100*        ORDER OF MAGNITUDE IS floor(log10(n)).
002110     MOVE FCA-COLLECTION-ID TO DCR-COLLECTION-ID.
002120     MOVE FCA-SIZE TO DCR-SIZE.
002130     MOVE FCA-SIZE TO WS-OOM-INPUT.
002140     PERFORM 310-COMPUTE-OOM THRU 310-EXIT.
002150     MOVE WS-OOM-RESULT TO DCR-SIZE-OOM.
002160     MOVE FCA-NBR-OF-DONORS TO DCR-NBR-OF-DONORS.
002170     MOVE FCA-NBR-OF-DONORS TO WS-OOM-INPUT.
002180     PERFORM 310-COMPUTE-OOM THRU 310-EXIT.
002190     MOVE WS-OOM-RESULT TO DCR-DONORS-OOM.
002200     PERFORM 320-CONVERT-SEX-LIST THRU 320-EXIT.
002210*        STEP 1d - AGE LOW/HIGH COPIED UNCHANGED.
002220     MOVE FCA-AGE-LOW TO DCR-AGE-LOW.
002230     MOVE FCA-AGE-HIGH TO DCR-AGE-HIGH.
002240     PERFORM 330-CONVERT-MATERIALS THRU 330-EXIT.
002250     PERFORM 340-CONVERT-TEMPERATURES THRU 340-EXIT.
002260     PERFORM 360-FORCE-DIAGNOSIS-EMPTY THRU 360-EXIT.
002270 300-EXIT.
002280     EXIT.
002290*
002300 310-COMPUTE-OOM.
002310*        floor(log10(n)) BY REPEATED DIVISION BY 10 - THE NUMBER
002320*        OF TIMES THE VALUE DIVIDES BEFORE IT REACHES ZERO IS THE
002330*        ORDER OF MAGNITUDE.  n = 0 GIVES AN OOM OF ZERO.
002340     MOVE ZERO TO WS-OOM-RESULT.
002350     PERFORM 315-DIVIDE-BY-TEN THRU 315-EXIT
002360             UNTIL WS-OOM-INPUT-R < 10.
002370 310-EXIT.
002380     EXIT.
002390*
002400 315-DIVIDE-BY-TEN.
002410     DIVIDE WS-OOM-INPUT-R BY 10 GIVING WS-OOM-INPUT-R.
002420     ADD 1 TO WS-OOM-RESULT.
002430 315-EXIT.
002440     EXIT.
002450*
002460 320-CONVERT-SEX-LIST.
002470*        STEP 1c - UPPER-CASE EVERY SEX CODE, ONE-FOR-ONE.  AN
002480*        EXTRACT RECORD CLAIMING MORE SEX CODES THAN THE TABLE
002490*        HOLDS IS A BAD UPSTREAM EXTRACT, NOT SOMETHING WE CAN
002500*        SILENTLY TRUNCATE - ABEND RATHER THAN MOVE A SUBSCRIPT
002510*        PAST THE END OF FCA-SEX-LIST.
002520     IF FCA-SEX-COUNT > WS-MAX-SEX-COUNT
002530        MOVE "320-CONVERT-SEX-LIST" TO PARA-NAME
002540        MOVE "FCA-SEX-COUNT EXCEEDS 8-ENTRY TABLE CAPACITY"
002550             TO ABEND-REASON
002560        GO TO 1000-ABEND-RTN
002570     END-IF.
002580     MOVE FCA-SEX-COUNT TO DCR-SEX-COUNT.
002590     IF FCA-SEX-COUNT > ZERO
002600        PERFORM 325-UPPERCASE-ONE-SEX THRU 325-EXIT
002610                VARYING FCA-SEX-IDX FROM 1 BY 1
002620                UNTIL FCA-SEX-IDX > FCA-SEX-COUNT
002630     END-IF.
002640 320-EXIT.
002650     EXIT.
002660*
002670 325-UPPERCASE-ONE-SEX.
002680     MOVE FCA-SEX-CODE(FCA-SEX-IDX) TO DCR-SEX-CODE(FCA-SEX-IDX).
002690     INSPECT DCR-SEX-CODE(FCA-SEX-IDX) CONVERTING
002700             "abcdefghijklmnopqrstuvwxyz" TO
002710             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002720 325-EXIT.
002730     EXIT.
002740*
002750 330-CONVERT-MATERIALS.
002760*        STEP 1e - MAP EACH MATERIAL THROUGH MATCNV, THEN DEDUP
002770*        THE MAPPED LIST (FIRST OCCURRENCE WINS, ORDER PRESERVED).
002780*        AN EXTRACT RECORD CLAIMING MORE MATERIALS THAN THE TABLE
002790*        HOLDS IS A BAD UPSTREAM EXTRACT - ABEND RATHER THAN MOVE
002800*        A SUBSCRIPT PAST THE END OF THE TABLE.
002810     IF FCA-MATERIAL-COUNT > WS-MAX-MATERIAL-COUNT
002820        MOVE "330-CONVERT-MATERIALS" TO PARA-NAME
002830        MOVE "FCA-MATERIAL-COUNT EXCEEDS 32-ENTRY CAPACITY"
002840             TO ABEND-REASON
002850        GO TO 1000-ABEND-RTN
002860     END-IF.
002870     MOVE ZERO TO WS-KEEP-COUNT.
002880     IF FCA-MATERIAL-COUNT > ZERO
002890        PERFORM 335-MAP-ONE-MATERIAL THRU 335-EXIT
002900                VARYING FCA-MAT-IDX FROM 1 BY 1
002910                UNTIL FCA-MAT-IDX > FCA-MATERIAL-COUNT
002920     END-IF.
002930     MOVE WS-KEEP-COUNT TO DCR-MATERIAL-COUNT.
002940 330-EXIT.
002950     EXIT.
002960*
002970 335-MAP-ONE-MATERIAL.
002980     MOVE FCA-MATERIAL-CODE(FCA-MAT-IDX) TO WS-ONE-CODE.
002990     CALL "MATCNV" USING WS-ONE-CODE.
003000     PERFORM 337-CHECK-MATERIAL-DUP THRU 337-EXIT.
003010     IF WS-NOT-DUP
003020        ADD 1 TO WS-KEEP-COUNT
003030        MOVE WS-ONE-CODE TO DCR-MATERIAL-CODE(WS-KEEP-COUNT)
003040        MOVE WS-ONE-CODE TO WS-DEDUP-MATERIAL(WS-KEEP-COUNT)
003050     END-IF.
003060 335-EXIT.
003070     EXIT.
003080*
003090 337-CHECK-MATERIAL-DUP.
003100     SET WS-NOT-DUP TO TRUE.
003110     IF WS-KEEP-COUNT > ZERO
003120        PERFORM 338-COMPARE-ONE-MATERIAL THRU 338-EXIT
003130                VARYING WS-DM-IDX FROM 1 BY 1
003140                UNTIL WS-DM-IDX > WS-KEEP-COUNT OR WS-IS-DUP
003150     END-IF.
003160 337-EXIT.
003170     EXIT.
003180*
003190 338-COMPARE-ONE-MATERIAL.
003200     IF WS-ONE-CODE = WS-DEDUP-MATERIAL(WS-DM-IDX)
003210        SET WS-IS-DUP TO TRUE
003220     END-IF.
003230 338-EXIT.
003240     EXIT.
003250*
003260 340-CONVERT-TEMPERATURES.
003270*        STEP 1f - MAP EACH TEMPERATURE CODE THROUGH TMPCNV, THEN
003280*        DEDUP THE MAPPED LIST (FIRST OCCURRENCE WINS).  AN
003290*        EXTRACT RECORD CLAIMING MORE TEMPERATURE CODES THAN THE
003300*        TABLE HOLDS IS A BAD UPSTREAM EXTRACT - ABEND RATHER THAN
003310*        MOVE A SUBSCRIPT PAST THE END OF THE TABLE.
003320     IF FCA-TEMP-COUNT > WS-MAX-TEMP-COUNT
003330        MOVE "340-CONVERT-TEMPERATURES" TO PARA-NAME
003340        MOVE "FCA-TEMP-COUNT EXCEEDS 16-ENTRY CAPACITY"
003350             TO ABEND-REASON
003360        GO TO 1000-ABEND-RTN
003370     END-IF.
003380     MOVE ZERO TO WS-KEEP-COUNT.
003390     IF FCA-TEMP-COUNT > ZERO
003400        PERFORM 345-MAP-ONE-TEMP THRU 345-EXIT
003410                VARYING FCA-TEMP-IDX FROM 1 BY 1
003420                UNTIL FCA-TEMP-IDX > FCA-TEMP-COUNT
003430     END-IF.
003440     MOVE WS-KEEP-COUNT TO DCR-TEMP-COUNT.
003450 340-EXIT.
003460     EXIT.
003470*
003480 345-MAP-ONE-TEMP.
003490     MOVE FCA-TEMP-CODE(FCA-TEMP-IDX) TO WS-ONE-CODE.
003500     CALL "TMPCNV" USING WS-ONE-CODE.
003510     PERFORM 347-CHECK-TEMP-DUP THRU 347-EXIT.
003520     IF WS-NOT-DUP
003530        ADD 1 TO WS-KEEP-COUNT
003540        MOVE WS-ONE-CODE TO DCR-TEMP-CODE(WS-KEEP-COUNT)
003550        MOVE WS-ONE-CODE TO WS-DEDUP-TEMP(WS-KEEP-COUNT)
003560     END-IF.
003570 345-EXIT.
003580     EXIT.
003590*
003600 347-CHECK-TEMP-DUP.
003610     SET WS-NOT-DUP TO TRUE.
003620     IF WS-KEEP-COUNT > ZERO
003630        PERFORM 348-COMPARE-ONE-TEMP THRU 348-EXIT
003640                VARYING WS-DT-IDX FROM 1 BY 1
003650                UNTIL WS-DT-IDX > WS-KEEP-COUNT OR WS-IS-DUP
003660     END-IF.
003670 347-EXIT.
003680     EXIT.
003690*
003700 348-COMPARE-ONE-TEMP.
003710     IF WS-ONE-CODE = WS-DEDUP-TEMP(WS-DT-IDX)
003720        SET WS-IS-DUP TO TRUE
003730     END-IF.
003740 348-EXIT.
003750     EXIT.
003760*
003770 360-FORCE-DIAGNOSIS-EMPTY.
003780*        STEP 1g - THE DIRECTORY REJECTS SOME ICD-10 CODES IN
003790*        THIS DEPLOYMENT'S TEST DATA AND A SINGLE REJECTION FAILS
003800*        THE WHOLE PUT, SO THIS LIST IS PERMANENTLY FORCED EMPTY.
003810*        THIS IS THE REAL BUSINESS RULE, NOT A PLACEHOLDER.
003820     MOVE ZERO TO DCR-DIAG-AVAIL-COUNT.
003830 360-EXIT.
003840     EXIT.
003850*
003860 800-OPEN-FILES.
003870     MOVE "800-OPEN-FILES" TO PARA-NAME.
003880     OPEN INPUT FHIRCOLIN.
003890     OPEN OUTPUT DIRCOLTMP, SYSOUT.
003900 800-EXIT.
003910     EXIT.
003920*
003930 850-CLOSE-FILES.
003940     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003950     CLOSE FHIRCOLIN, DIRCOLTMP, SYSOUT.
003960 850-EXIT.
003970     EXIT.
003980*
003990 900-READ-FHIRCOLIN.
004000     READ FHIRCOLIN
004010         AT END MOVE "N" TO MORE-DATA-SW
004020         GO TO 900-EXIT
004030     END-READ.
004040     ADD 1 TO RECORDS-READ.
004050 900-EXIT.
004060     EXIT.
004070*
004080 999-CLEANUP.
004090     MOVE "999-CLEANUP" TO PARA-NAME.
004100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004110     DISPLAY "** RECORDS READ **".
004120     DISPLAY RECORDS-READ.
004130     DISPLAY "** RECORDS WRITTEN **".
004140     DISPLAY RECORDS-WRITTEN.
004150     DISPLAY "******** NORMAL END OF JOB DIRCONV ********".
004160 999-EXIT.
004170     EXIT.
004180*
004190 1000-ABEND-RTN.
004200     WRITE SYSOUT-REC FROM ABEND-REC.
004210     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004220     DISPLAY "*** ABNORMAL END OF JOB - DIRCONV ***" UPON CONSOLE.
004230     DIVIDE ZERO-VAL INTO ONE-VAL.
