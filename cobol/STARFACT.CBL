000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  STARFACT.
000030 AUTHOR. L M HARGROVE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 01/15/91.
000060 DATE-COMPILED. 02/14/20.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM REDUCES THE SORTED SPECROWS FILE INTO THE
000130*          DE-IDENTIFIED STAR-MODEL FACT TABLE.  SPECROWS MUST
000140*          ARRIVE SORTED BY SPR-COLLECTION-ID AND THEN BY THE
000150*          GROUPING KEY (SEX, DIAGNOSIS, AGE RANGE, MATERIAL) -
000160*          THE INTERVENING JCL SORT STEP (NOT IN THIS PDS) DOES
000170*          THE SORT, THIS PROGRAM ONLY CONTROL-BREAKS ON IT.
000180*
000190*          A GROUP IS ONE DISTINCT SEX/DIAGNOSIS/AGE-RANGE/
000200*          MATERIAL COMBINATION WITHIN ONE COLLECTION.  A GROUP
000210*          WHOSE ROW COUNT FALLS BELOW WS-MIN-DONORS IS DROPPED
000220*          ENTIRELY (NOT REDACTED, NOT WRITTEN AT ALL) SO SMALL
000230*          PATIENT POPULATIONS CANNOT BE RE-IDENTIFIED FROM THE
000240*          PUBLISHED DIRECTORY NUMBERS.
000250*
000260*          THE SYNTHETIC FACT ID CALLS OUT TO JHASH FOR THE
000270*          DIRECTORY-COMPATIBLE STRING HASH AND TO BBMRIID FOR
000280*          THE COUNTRY-CODE/SUFFIX SPLIT - BOTH MUST STAY IN STEP
000290*          WITH THE DIRECTORY-SIDE CLIENT, SEE THOSE PROGRAMS'
000300*          OWN REMARKS.
000310*
000320*          ORIGINALLY THE DECISION-SUPPORT SYSTEM'S FACT-TABLE
000330*          REDUCER, SIBLING TO STARBLD - THE MINIMUM-CELL-SIZE
000340*          SUPPRESSION RULE BELOW DATES BACK TO THAT SYSTEM'S OWN
000350*          STATE REPORTING AGENCY DISCLOSURE REQUIREMENT.
000360******************************************************************
000370*
000380         INPUT FILE               -   SPECROWS (PRE-SORTED)
000390*
000400         OUTPUT FILE PRODUCED     -   FACTOUT
000410*
000420         DUMP FILE                -   SYSOUT
000430*
000440******************************************************************
000450*    CHANGE LOG
000460*    01/15/91  JS   ORIGINAL CODING - DECISION SUPPORT STAR-SCHEMA
000470*                   FACT-TABLE REDUCER, CONTROL-BROKE THE CASE-MIX
000480*                   EXTRACT INTO SUMMARY COUNTS BY SEX/DIAGNOSIS/
000490*                   AGE-BRACKET, SIBLING TO THE EXTRACT BUILDER.
000500*    07/19/93  TGD  ADDED THE MINIMUM-CELL-SIZE SUPPRESSION RULE -
000510*                   THE STATE REPORTING AGENCY REJECTED ANY CELL
000520*                   BELOW 10 AS A PATIENT-DISCLOSURE RISK.
000530*    02/14/97  RPK  LOGGED A BAD CONTROL-BREAK SEQUENCE TO THE NEW
000540*                   SHOP ABEND-REC LAYOUT INSTEAD OF JUST ABENDING
000550*                   BLIND WITH NO TRACE OF WHICH CELL FAILED.
000560*    11/09/98  DCB  Y2K READINESS REVIEW - THE TRAILER DATE STAMP
000570*                   CARRIES A TWO-DIGIT YEAR ONLY, FLAGGED FOR
000580*                   FOLLOW-UP BUT NOT WIDENED UNDER THIS PROJECT
000590*                   NUMBER; NO OTHER DATE FIELDS IN THIS PROGRAM.
000600*    11/19/19  LMH  REPURPOSED FOR DIRECTORY-SYNC - SAME CONTROL-
000610*                   BREAK AND MINIMUM-CELL-SIZE SUPPRESSION SHAPE,
000620*                   NEW SYNTHETIC FACT-ID BUILD VIA JHASH/BBMRIID.
000630*                   BIO-4511
000640*    01/06/20  LMH  FIXED THE FINAL-GROUP FLUSH - THE LAST GROUP
000650*                   IN THE FILE WAS NEVER SUPPRESSION-CHECKED OR
000660*                   WRITTEN BEFORE END-OF-JOB. BIO-4515
000670*    02/14/20  LMH  COUNTRY CODE ON THE TRAILER NOW COMES FROM
000680*                   THE FIRST FACT ROW WRITTEN, NOT THE FIRST
000690*                   SPECROWS ROW READ - A SUPPRESSED FIRST GROUP
000700*                   WAS LEAVING THE TRAILER COUNTRY CODE BLANK.
000710*                   BIO-4520
000720******************************************************************
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SOURCE-COMPUTER. IBM-390.
000760 OBJECT-COMPUTER. IBM-390.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT SYSOUT
000820     ASSIGN TO UT-S-SYSOUT
000830       ORGANIZATION IS SEQUENTIAL.
000840*
000850     SELECT SPECROWS
000860     ASSIGN TO UT-S-SPECROWS
000870       ORGANIZATION IS LINE SEQUENTIAL
000880       FILE STATUS IS OFCODE.
000890*
000900     SELECT FACTOUT
000910     ASSIGN TO UT-S-FACTOUT
000920       ORGANIZATION IS LINE SEQUENTIAL
000930       FILE STATUS IS OFCODE.
000940 DATA DIVISION.
000950 FILE SECTION.
000960 FD  SYSOUT
000970     RECORDING MODE IS F
000980     LABEL RECORDS ARE STANDARD
000990     RECORD CONTAINS 130 CHARACTERS
001000     BLOCK CONTAINS 0 RECORDS
001010     DATA RECORD IS SYSOUT-REC.
001020 01  SYSOUT-REC                     PIC X(130).
001030*
001040****** SORTED STAR-MODEL INPUT ROWS - ONE PER SURVIVING DIAGNOSIS
001050****** PER SPECIMEN, BUILT BY STARBLD AND SORTED BY THE JCL STEP
001060****** BETWEEN STARBLD AND STARFACT
001070 FD  SPECROWS
001080     RECORDING MODE IS F
001090     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 250 CHARACTERS
001110     BLOCK CONTAINS 0 RECORDS
001120     DATA RECORD IS SPECIMEN-INPUT-ROW.
001130 COPY SPCROW.
001140*
001150****** DE-IDENTIFIED FACT TABLE, PLUS THE TRAILING CONTROL-TOTAL
001160****** RECORD WRITTEN ONCE AT END OF RUN - FEEDS THE (OUT OF
001170****** SCOPE) DIRECTORY REST CLIENT
001180 FD  FACTOUT
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD
001210     RECORD CONTAINS 300 CHARACTERS
001220     BLOCK CONTAINS 0 RECORDS
001230     DATA RECORD IS FACT-TABLE-REC.
001240 COPY FACTREC.
001250 WORKING-STORAGE SECTION.
001260 01  FILE-STATUS-CODES.
001270     05  OFCODE                     PIC X(02).
001280         88  CODE-OK                VALUE SPACES "00".
001290*
001300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001310     05  RECORDS-READ               PIC 9(07) COMP.
001320     05  FACTS-WRITTEN              PIC 9(09) COMP.
001330     05  GROUPS-SUPPRESSED          PIC 9(07) COMP.
001340     05  WS-GROUP-COUNT             PIC 9(09) COMP.
001350     05  WS-AGE-NUM                 PIC 9(03) COMP.
001360*        ALTERNATE VIEW USED ONLY WHEN TRACING A BAD CONTROL-
001370*        BREAK COUNT - NOT EXERCISED IN THE NORMAL PATH.
001380 01  COUNTERS-ALT-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
001390     05  FILLER                     PIC X(07).
001400     05  FACTS-WRITTEN-X            PIC X(09).
001410     05  FILLER                     PIC X(11).
001420*
001430 77  WS-MIN-DONORS                  PIC S9(05) COMP VALUE 10.
001440*        SHOP STANDARD - 10 OR ABOVE SUPPRESSES SMALL GROUPS, A
001450*        RECOMPILE WITH ZERO OR A NEGATIVE VALUE HERE DISABLES
001460*        SUPPRESSION ENTIRELY, PER THE DIRECTORY TEAM'S RULE.
001470*
001480 01  FLAGS-AND-SWITCHES.
001490     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
001500         88  NO-MORE-DATA           VALUE "N".
001510     05  WS-GROUP-ACTIVE-SW         PIC X(01) VALUE "N".
001520         88  WS-GROUP-ACTIVE        VALUE "Y".
001530         88  WS-NO-GROUP-ACTIVE     VALUE "N".
001540     05  WS-FIRST-FACT-SW           PIC X(01) VALUE "N".
001550         88  WS-FIRST-FACT-SEEN     VALUE "Y".
001560         88  WS-FIRST-FACT-NOT-SEEN VALUE "N".
001570*
001580 01  HOLD-GROUP-KEY-FIELDS.
001590     05  HOLD-GROUP-COLLECTION      PIC X(64).
001600     05  HOLD-GROUP-SEX             PIC X(16).
001610     05  HOLD-GROUP-DISEASE         PIC X(32).
001620     05  HOLD-GROUP-AGE-RANGE       PIC X(24).
001630     05  HOLD-GROUP-MATERIAL        PIC X(32).
001640*        ALTERNATE VIEW USED ONLY TO DISPLAY THE WHOLE BROKEN-ON
001650*        KEY AS ONE FIELD WHEN TRACING A BAD CONTROL BREAK.
001660 01  HOLD-GROUP-KEY-R REDEFINES HOLD-GROUP-KEY-FIELDS.
001670     05  HOLD-GROUP-KEY-TEXT        PIC X(168).
001680*
001690 01  WS-AGE-RANGE-WORK.
001700     05  WS-AGE-RANGE-LABEL         PIC X(24).
001710*
001720 01  WS-FIRST-FACT-COLLECTION       PIC X(64).
001730*
001740 01  WS-HASH-INPUT-FIELDS.
001750     05  WS-GROUP-KEY-STRING        PIC X(128).
001760     05  WS-GROUP-KEY-LENGTH        PIC 9(03) COMP.
001770     05  WS-HASH-TEXT                PIC X(12).
001780     05  WS-FIELD-LEN                PIC 9(02) COMP.
001790     05  WS-AGE-RANGE-LEN           PIC 9(02) COMP.
001800*
001810 01  WS-FACT-ID-WORK.
001820     05  WS-COLL-SUFFIX             PIC X(50).
001830     05  WS-COLL-SUFFIX-LEN         PIC 9(02) COMP.
001840*        ALTERNATE VIEW USED ONLY TO TEST THE FIRST 14 BYTES OF
001850*        THE COLLECTION ID AGAINST THE LITERAL bbmri-eric:ID: -
001860*        THE SAME WAY BBMRIID ITSELF CHECKS THE PREFIX.
001870 01  WS-FACT-ID-WORK-R REDEFINES WS-FACT-ID-WORK.
001880     05  FILLER                     PIC X(52).
001890*
001900 01  WS-COUNTRY-WORK.
001910     05  WS-COUNTRY-VALID-SW        PIC X(01).
001920         88  WS-COUNTRY-VALID       VALUE "Y".
001930         88  WS-COUNTRY-NOT-VALID   VALUE "N".
001940     05  WS-COUNTRY-CODE            PIC X(02).
001950*
001960 01  WS-DATE-WORK.
001970     05  WS-RUN-DATE                PIC 9(06).
001980*        BROKEN OUT INTO YY/MM/DD TO BUILD THE ISO TRAILER DATE -
001990*        PREFIXED WITH A HARD "20" SINCE THIS DEPLOYMENT OF THE
002000*        SUITE DOES NOT RUN AGAINST PRE-2000 DATA.
002010 01  WS-RUN-DATE-YMD REDEFINES WS-DATE-WORK.
002020     05  WS-RUN-YY                  PIC 9(02).
002030     05  WS-RUN-MM                  PIC 9(02).
002040     05  WS-RUN-DD                  PIC 9(02).
002050 COPY ABENDREC.
002060 PROCEDURE DIVISION.
002070 000-MAIN-LOGIC.
002080     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002090     PERFORM 200-ACCUMULATE-GROUP THRU 200-EXIT
002100             UNTIL NO-MORE-DATA.
002110     IF WS-GROUP-ACTIVE
002120        PERFORM 480-CHECK-SUPPRESSION THRU 480-EXIT
002130     END-IF.
002140     PERFORM 900-WRITE-TRAILER THRU 900-WRT-EXIT.
002150     PERFORM 999-CLEANUP THRU 999-EXIT.
002160     MOVE +0 TO RETURN-CODE.
002170     GOBACK.
002180*
002190 000-HOUSEKEEPING.
002200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002210     DISPLAY "******** BEGIN JOB STARFACT ********".
002220     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002230     ACCEPT WS-RUN-DATE FROM DATE.
002240     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002250     PERFORM 900-READ-SPECROWS THRU 900-EXIT.
002260     IF NOT NO-MORE-DATA
002270        PERFORM 250-CUT-AGE-RANGE THRU 250-EXIT
002280        MOVE SPR-COLLECTION-ID TO HOLD-GROUP-COLLECTION
002290        MOVE SPR-SEX TO HOLD-GROUP-SEX
002300        MOVE SPR-HIST-LOC TO HOLD-GROUP-DISEASE
002310        MOVE WS-AGE-RANGE-LABEL TO HOLD-GROUP-AGE-RANGE
002320        MOVE SPR-SAMPLE-MATERIAL TO HOLD-GROUP-MATERIAL
002330        MOVE 1 TO WS-GROUP-COUNT
002340        SET WS-GROUP-ACTIVE TO TRUE
002350     END-IF.
002360 000-EXIT.
002370     EXIT.
002380*
002390 200-ACCUMULATE-GROUP.
002400*        CONTROL BREAK ON COLLECTION/SEX/DISEASE/AGE-RANGE/
002410*        MATERIAL - SPECROWS MUST ARRIVE IN THIS SEQUENCE OR THE
002420*        SAME GROUP COULD BE SPLIT ACROSS TWO BREAKS.
002430     PERFORM 900-READ-SPECROWS THRU 900-EXIT.
002440     IF NO-MORE-DATA
002450        GO TO 200-EXIT
002460     END-IF.
002470     PERFORM 250-CUT-AGE-RANGE THRU 250-EXIT.
002480     IF SPR-COLLECTION-ID = HOLD-GROUP-COLLECTION
002490        AND SPR-SEX = HOLD-GROUP-SEX
002500        AND SPR-HIST-LOC = HOLD-GROUP-DISEASE
002510        AND WS-AGE-RANGE-LABEL = HOLD-GROUP-AGE-RANGE
002520        AND SPR-SAMPLE-MATERIAL = HOLD-GROUP-MATERIAL
002530        ADD 1 TO WS-GROUP-COUNT
002540     ELSE
002550        PERFORM 480-CHECK-SUPPRESSION THRU 480-EXIT
002560        MOVE SPR-COLLECTION-ID TO HOLD-GROUP-COLLECTION
002570        MOVE SPR-SEX TO HOLD-GROUP-SEX
002580        MOVE SPR-HIST-LOC TO HOLD-GROUP-DISEASE
002590        MOVE WS-AGE-RANGE-LABEL TO HOLD-GROUP-AGE-RANGE
002600        MOVE SPR-SAMPLE-MATERIAL TO HOLD-GROUP-MATERIAL
002610        MOVE 1 TO WS-GROUP-COUNT
002620     END-IF.
002630 200-EXIT.
002640     EXIT.
002650*
002660 250-CUT-AGE-RANGE.
002670*        AGE-RANGE BUSINESS RULE - 8 BUCKETS, BLANK/UNPARSEABLE
002680*        AGE FALLS INTO "Unknown".
002690     IF SPR-AGE-AT-DIAGNOSIS = SPACES
002700        MOVE "Unknown" TO WS-AGE-RANGE-LABEL
002710        GO TO 250-EXIT
002720     END-IF.
002730     MOVE SPR-AGE-AT-DIAGNOSIS TO WS-AGE-NUM.
002740     IF WS-AGE-NUM < 2
002750        MOVE "Infant" TO WS-AGE-RANGE-LABEL
002760     ELSE
002770        IF WS-AGE-NUM < 13
002780           MOVE "Child" TO WS-AGE-RANGE-LABEL
002790        ELSE
002800           IF WS-AGE-NUM < 18
002810              MOVE "Adolescent" TO WS-AGE-RANGE-LABEL
002820           ELSE
002830              IF WS-AGE-NUM < 45
002840                 MOVE "Adult" TO WS-AGE-RANGE-LABEL
002850              ELSE
002860                 IF WS-AGE-NUM < 65
002870                    MOVE "Middle-aged" TO WS-AGE-RANGE-LABEL
002880                 ELSE
002890                    IF WS-AGE-NUM < 80
002900                       MOVE "Aged (65-79 years)" TO
002910                            WS-AGE-RANGE-LABEL
002920                    ELSE
002930                       MOVE "Aged (>80 years)" TO
002940                            WS-AGE-RANGE-LABEL
002950                    END-IF
002960                 END-IF
002970              END-IF
002980           END-IF
002990        END-IF
003000     END-IF.
003010 250-EXIT.
003020     EXIT.
003030*
003040 480-CHECK-SUPPRESSION.
003050*        A GROUP BELOW THE MINIMUM-DONOR FLOOR IS DROPPED
003060*        ENTIRELY - NOT WRITTEN, NOT EVEN REDACTED.
003070     IF WS-MIN-DONORS NOT > ZERO
003080        OR WS-GROUP-COUNT NOT < WS-MIN-DONORS
003090        PERFORM 500-EMIT-SURVIVING-GROUP THRU 500-EXIT
003100     ELSE
003110        ADD 1 TO GROUPS-SUPPRESSED
003120     END-IF.
003130 480-EXIT.
003140     EXIT.
003150*
003160 500-EMIT-SURVIVING-GROUP.
003170     MOVE HOLD-GROUP-COLLECTION TO FTR-COLLECTION-ID.
003180     MOVE HOLD-GROUP-SEX TO FTR-SEX.
003190     MOVE HOLD-GROUP-DISEASE TO FTR-DISEASE.
003200     MOVE HOLD-GROUP-AGE-RANGE TO FTR-AGE-RANGE.
003210     MOVE HOLD-GROUP-MATERIAL TO FTR-SAMPLE-TYPE.
003220     MOVE WS-GROUP-COUNT TO FTR-NBR-OF-DONORS.
003230     MOVE WS-GROUP-COUNT TO FTR-NBR-OF-SAMPLES.
003240     STRING "20" DELIMITED BY SIZE
003250            WS-RUN-YY DELIMITED BY SIZE
003260            "-" DELIMITED BY SIZE
003270            WS-RUN-MM DELIMITED BY SIZE
003280            "-" DELIMITED BY SIZE
003290            WS-RUN-DD DELIMITED BY SIZE
003300            INTO FTR-LAST-UPDATE.
003310     PERFORM 600-BUILD-FACT-ID THRU 600-EXIT.
003320     WRITE FACT-TABLE-REC.
003330     ADD 1 TO FACTS-WRITTEN.
003340     IF WS-FIRST-FACT-NOT-SEEN
003350        MOVE HOLD-GROUP-COLLECTION TO WS-FIRST-FACT-COLLECTION
003360        SET WS-FIRST-FACT-SEEN TO TRUE
003370     END-IF.
003380 500-EXIT.
003390     EXIT.
003400*
003410 600-BUILD-FACT-ID.
003420*        bbmri-eric:factID:<collection-suffix-colons-as-_>_
003430*        <absolute value of the group-key hash> - SEE JHASH
003440*        REMARKS FOR THE HASH ALGORITHM ITSELF.
003450     PERFORM 610-BUILD-GROUP-KEY-STRING THRU 610-EXIT.
003460     CALL "JHASH" USING WS-GROUP-KEY-STRING WS-GROUP-KEY-LENGTH
003470                        WS-HASH-TEXT.
003480     PERFORM 620-BUILD-COLLECTION-SUFFIX THRU 620-EXIT.
003490     MOVE SPACES TO FTR-FACT-ID.
003500     STRING "bbmri-eric:factID:" DELIMITED BY SIZE
003510            WS-COLL-SUFFIX(1 : WS-COLL-SUFFIX-LEN) DELIMITED BY
003520                 SIZE
003530            "_" DELIMITED BY SIZE
003540            WS-HASH-TEXT DELIMITED BY SPACE
003550            INTO FTR-FACT-ID.
003560 600-EXIT.
003570     EXIT.
003580*
003590 610-BUILD-GROUP-KEY-STRING.
003600*        THE LITERAL sex_hist-loc_age-range_material STRING, THE
003610*        EXACT JOINED KEY THE GROUPING WAS DONE ON - THIS IS WHAT
003620*        GETS HASHED, NOT THE RE-SPLIT PIECES.  THE AGE-RANGE
003630*        LABEL CAN CARRY AN EMBEDDED BLANK (Aged (65-79 years))
003640*        SO IT CANNOT BE TRIMMED WITH DELIMITED BY SPACE LIKE THE
003650*        OTHER PIECES - IT IS TRIMMED BY TRAILING-SPACE TALLY AND
003660*        MOVED IN BY REFERENCE MODIFICATION INSTEAD.
003670     MOVE SPACES TO WS-GROUP-KEY-STRING.
003680     MOVE ZERO TO WS-FIELD-LEN.
003690     MOVE 24 TO WS-AGE-RANGE-LEN.
003700     INSPECT HOLD-GROUP-AGE-RANGE TALLYING WS-AGE-RANGE-LEN
003710             FOR TRAILING SPACES.
003720     COMPUTE WS-AGE-RANGE-LEN = 24 - WS-AGE-RANGE-LEN.
003730     STRING HOLD-GROUP-SEX DELIMITED BY SPACE
003740            "_" DELIMITED BY SIZE
003750            HOLD-GROUP-DISEASE DELIMITED BY SPACE
003760            "_" DELIMITED BY SIZE
003770            HOLD-GROUP-AGE-RANGE(1 : WS-AGE-RANGE-LEN)
003780                 DELIMITED BY SIZE
003790            "_" DELIMITED BY SIZE
003800            HOLD-GROUP-MATERIAL DELIMITED BY SPACE
003810            INTO WS-GROUP-KEY-STRING.
003820     MOVE 128 TO WS-GROUP-KEY-LENGTH.
003830     INSPECT WS-GROUP-KEY-STRING TALLYING WS-GROUP-KEY-LENGTH
003840             FOR TRAILING SPACES.
003850     COMPUTE WS-GROUP-KEY-LENGTH = 128 - WS-GROUP-KEY-LENGTH.
003860 610-EXIT.
003870     EXIT.
003880*
003890 620-BUILD-COLLECTION-SUFFIX.
003900*        DROP THE 14-BYTE bbmri-eric:ID: PREFIX AND TURN EVERY
003910*        REMAINING COLON INTO AN UNDERSCORE.
003920     MOVE SPACES TO WS-COLL-SUFFIX.
003930     MOVE HOLD-GROUP-COLLECTION(15 : ) TO WS-COLL-SUFFIX.
003940     INSPECT WS-COLL-SUFFIX CONVERTING ":" TO "_".
003950     MOVE 50 TO WS-COLL-SUFFIX-LEN.
003960     INSPECT WS-COLL-SUFFIX TALLYING WS-COLL-SUFFIX-LEN
003970             FOR TRAILING SPACES.
003980     COMPUTE WS-COLL-SUFFIX-LEN = 50 - WS-COLL-SUFFIX-LEN.
003990 620-EXIT.
004000     EXIT.
004010*
004020 800-OPEN-FILES.
004030     MOVE "800-OPEN-FILES" TO PARA-NAME.
004040     OPEN INPUT SPECROWS.
004050     OPEN OUTPUT FACTOUT, SYSOUT.
004060 800-EXIT.
004070     EXIT.
004080*
004090 850-CLOSE-FILES.
004100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004110     CLOSE SPECROWS, FACTOUT, SYSOUT.
004120 850-EXIT.
004130     EXIT.
004140*
004150 900-READ-SPECROWS.
004160     READ SPECROWS
004170         AT END MOVE "N" TO MORE-DATA-SW
004180         GO TO 900-EXIT
004190     END-READ.
004200     ADD 1 TO RECORDS-READ.
004210 900-EXIT.
004220     EXIT.
004230*
004240 900-WRITE-TRAILER.
004250*        CONTROL TOTAL - TOTAL FACTS EMITTED AND THE COUNTRY CODE
004260*        DERIVED FROM THE FIRST FACT ROW WRITTEN (NOT THE FIRST
004270*        ROW READ - A SUPPRESSED FIRST GROUP MUST NOT BLANK THE
004280*        TRAILER'S COUNTRY CODE).
004290     MOVE SPACES TO WS-COUNTRY-CODE.
004300     IF WS-FIRST-FACT-SEEN
004310        CALL "BBMRIID" USING WS-FIRST-FACT-COLLECTION
004320                             WS-COUNTRY-VALID-SW WS-COUNTRY-CODE
004330     END-IF.
004340     MOVE SPACES TO FACT-TRAILER-REC.
004350     SET FTT-IS-TRAILER TO TRUE.
004360     MOVE FACTS-WRITTEN TO FTT-TOTAL-FACTS.
004370     MOVE WS-COUNTRY-CODE TO FTT-COUNTRY-CODE.
004380     WRITE FACT-TABLE-REC FROM FACT-TRAILER-REC.
004390 900-WRT-EXIT.
004400     EXIT.
004410*
004420 999-CLEANUP.
004430     MOVE "999-CLEANUP" TO PARA-NAME.
004440     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004450     DISPLAY "** SPECROWS READ **".
004460     DISPLAY RECORDS-READ.
004470     DISPLAY "** FACT ROWS WRITTEN **".
004480     DISPLAY FACTS-WRITTEN.
004490     DISPLAY "** GROUPS SUPPRESSED (BELOW MIN DONORS) **".
004500     DISPLAY GROUPS-SUPPRESSED.
004510     DISPLAY "** BATCH COUNTRY CODE **".
004520     DISPLAY WS-COUNTRY-CODE.
004530     DISPLAY "******** NORMAL END OF JOB STARFACT ********".
004540 999-EXIT.
004550     EXIT.
004560*
004570 1000-ABEND-RTN.
004580     WRITE SYSOUT-REC FROM ABEND-REC.
004590     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004600     DISPLAY "*** ABNORMAL END OF JOB - STARFACT ***" UPON CONSOLE.
004610     DIVIDE ZERO-VAL INTO ONE-VAL.
