000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DIRMRG.
000030 AUTHOR. L M HARGROVE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 09/12/83.
000060 DATE-COMPILED. 02/14/20.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM COMPLETES THE DIRECTORY "PUT" RECORD THAT
000130*          DIRCONV STARTED - FOR EACH DIRCOLTMP RECORD (THE
000140*          ATTRIBUTE HALF DIRCONV COMPUTED) IT LOOKS UP THE
000150*          MATCHING DIRCOLSRC RECORD (WHAT THE DIRECTORY CURRENTLY
000160*          HOLDS FOR THAT COLLECTION) AND COPIES ACROSS THE
000170*          DIRECTORY-OWNED FIELDS THIS SUITE DOES NOT COMPUTE -
000180*          NAME, DESCRIPTION, CONTACT, COUNTRY, BIOBANK, TYPE,
000190*          DATA-CATEGORY AND NETWORK IDS.
000200*
000210*          DIRCOLSRC IS SMALL ENOUGH TO HOLD ENTIRELY IN A WORKING
000220*          STORAGE TABLE - IT IS LOADED ONCE AT HOUSEKEEPING TIME
000230*          AND EVERY DIRCOLTMP RECORD IS MATCHED AGAINST IT WITH A
000240*          SERIAL SEARCH, THE SAME WAY PATSRCH MATCHES A DAILY
000250*          RECORD AGAINST THE EQUIPMENT MASTER.  INDEXED FILES ARE
000260*          NOT AVAILABLE IN THIS BUILD, SO THIS TABLE STANDS IN
000270*          FOR WHAT WOULD OTHERWISE BE A VSAM KSDS LOOKUP.
000280*
000290*          A COLLECTION ID ON DIRCOLTMP WITH NO MATCH ON
000300*          DIRCOLSRC ABENDS THE WHOLE RUN - THE DIRECTORY TEAM
000310*          WANTS NO PARTIAL DIRCOLOUT, SAME ALL-OR-NOTHING RULE AS
000320*          DIRCONV UPSTREAM.
000330*
000340*          ORIGINALLY THE EQUIPMENT MASTER RECONCILIATION JOB -
000350*          MATCHED EACH DAY'S INSPECTION TRANSACTIONS AGAINST A
000360*          WORKING-STORAGE COPY OF THE EQUIPMENT MASTER LOADED AT
000370*          START-UP, EXACTLY AS PATSRCH STILL DOES TODAY.
000380*          REPURPOSED HERE FOR THE SAME LOAD-ONCE/SERIAL-SEARCH
000390*          SHAPE AGAINST THE DIRECTORY SOURCE SNAPSHOT INSTEAD OF
000400*          THE EQUIPMENT MASTER.
000410******************************************************************
000420*
000430         INPUT FILES              -   DIRCOLTMP, DIRCOLSRC
000440*
000450         OUTPUT FILE PRODUCED     -   DIRCOLOUT
000460*
000470         DUMP FILE                -   SYSOUT
000480*
000490******************************************************************
000500*    CHANGE LOG
000510*    09/12/83  JS   ORIGINAL CODING - EQUIPMENT MASTER
000520*                   RECONCILIATION JOB, LOADED THE MASTER INTO A
000530*                   WORKING-STORAGE TABLE AND SERIAL-SEARCHED IT
000540*                   FOR EACH DAILY TRANSACTION.
000550*    02/06/88  TGD  ADDED THE NO-MATCH ABEND - A TRANSACTION
000560*                   AGAINST AN EQUIPMENT TAG NOT ON THE MASTER WAS
000570*                   FALLING THROUGH TO A BLANK-FILLED RECORD
000580*                   INSTEAD OF FAILING THE RUN.
000590*    08/14/95  RPK  WIDENED THE WORKING-STORAGE TABLE TO 500 ROWS -
000600*                   THE OLD 200-ROW LIMIT WAS TOO SMALL FOR THE
000610*                   CONSOLIDATED EQUIPMENT MASTER AFTER THE ANNEX
000620*                   WING CAME ONLINE.
000630*    11/09/98  DCB  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
000640*                   PROGRAM, NO CHANGES REQUIRED. LOGGED PER SHOP
000650*                   STANDARD.
000660*    09/22/19  LMH  REPURPOSED FOR DIRECTORY-SYNC - SAME LOAD-
000670*                   ONCE/SERIAL-SEARCH SHAPE AGAINST THE DIRECTORY
000680*                   SOURCE SNAPSHOT IN PLACE OF THE EQUIPMENT
000690*                   MASTER. BIO-4498
000700*    02/14/20  LMH  WIDENED THE SOURCE TABLE TO 999 ROWS - THE
000710*                   INHERITED 500-ROW LIMIT ABENDED ON THE FULL
000720*                   CONSORTIUM LOAD. BIO-4520
000730*    03/02/20  LMH  PULLED THE 999-ROW TABLE CAPACITY OUT TO A
000740*                   77-LEVEL CONSTANT WHILE IN HERE. BIO-4520
000750******************************************************************
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER. IBM-390.
000790 OBJECT-COMPUTER. IBM-390.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT SYSOUT
000850     ASSIGN TO UT-S-SYSOUT
000860       ORGANIZATION IS SEQUENTIAL.
000870*
000880     SELECT DIRCOLTMP
000890     ASSIGN TO UT-S-DIRCOLTMP
000900       ORGANIZATION IS LINE SEQUENTIAL
000910       FILE STATUS IS OFCODE.
000920*
000930     SELECT DIRCOLSRC
000940     ASSIGN TO UT-S-DIRCOLSRC
000950       ORGANIZATION IS LINE SEQUENTIAL
000960       FILE STATUS IS OFCODE.
000970*
000980     SELECT DIRCOLOUT
000990     ASSIGN TO UT-S-DIRCOLOUT
001000       ORGANIZATION IS LINE SEQUENTIAL
001010       FILE STATUS IS OFCODE.
001020 DATA DIVISION.
001030 FILE SECTION.
001040 FD  SYSOUT
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 130 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS SYSOUT-REC.
001100 01  SYSOUT-REC                     PIC X(130).
001110*
001120****** ATTRIBUTE HALF OF THE PUT RECORD, BUILT BY DIRCONV UPSTREAM
001130 FD  DIRCOLTMP
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 3500 CHARACTERS
001170     BLOCK CONTAINS 0 RECORDS
001180     DATA RECORD IS DIRECTORY-COLLECTION-REC.
001190 COPY DIRCOLB.
001200*
001210****** SNAPSHOT OF WHAT THE DIRECTORY CURRENTLY HOLDS, PULLED BY A
001220****** SEPARATE GET STEP NOT IN THIS PDS
001230 FD  DIRCOLSRC
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     RECORD CONTAINS 1650 CHARACTERS
001270     BLOCK CONTAINS 0 RECORDS
001280     DATA RECORD IS DIRECTORY-SOURCE-REC.
001290 COPY DIRSRC.
001300*
001310****** FINAL MERGED PUT RECORD - FEEDS THE (OUT OF SCOPE) DIRECTORY
001320****** REST CLIENT
001330 FD  DIRCOLOUT
001340     RECORDING MODE IS F
001350     LABEL RECORDS ARE STANDARD
001360     RECORD CONTAINS 3500 CHARACTERS
001370     BLOCK CONTAINS 0 RECORDS
001380     DATA RECORD IS DIRECTORY-COLLECTION-OUT-REC.
001390 01  DIRECTORY-COLLECTION-OUT-REC   PIC X(3500).
001400 WORKING-STORAGE SECTION.
001410 01  FILE-STATUS-CODES.
001420     05  OFCODE                     PIC X(02).
001430         88  CODE-OK                VALUE SPACES "00".
001440*
001450 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001460     05  RECORDS-READ               PIC 9(07) COMP.
001470     05  RECORDS-WRITTEN            PIC 9(07) COMP.
001480     05  SOURCE-RECORDS-LOADED      PIC 9(07) COMP.
001490*        ALTERNATE VIEW USED ONLY WHEN TRACING A BAD SOURCE-TABLE
001500*        LOAD COUNT - NOT EXERCISED IN THE NORMAL PATH.
001510 01  COUNTERS-ALT-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
001520     05  FILLER                     PIC X(07).
001530     05  FILLER                     PIC X(07).
001540     05  SOURCE-RECORDS-LOADED-X    PIC X(07).
001550*
001560 01  FLAGS-AND-SWITCHES.
001570     05  MORE-TMP-SW                PIC X(01) VALUE "Y".
001580         88  NO-MORE-TMP            VALUE "N".
001590     05  MORE-SRC-SW                PIC X(01) VALUE "Y".
001600         88  NO-MORE-SRC            VALUE "N".
001610     05  WS-FOUND-SW                PIC X(01).
001620         88  WS-FOUND               VALUE "Y".
001630         88  WS-NOT-FOUND           VALUE "N".
001640*        ALTERNATE VIEW OF THE THREE SWITCHES AS ONE 3-BYTE
001650*        FIELD - USED ONLY TO DISPLAY THEM TOGETHER ON A TRACE
001660*        LINE WHEN A RUN ABENDS PARTWAY THROUGH THE LOAD.
001670 01  FLAGS-ALT-VIEW REDEFINES FLAGS-AND-SWITCHES.
001680     05  FILLER                     PIC X(03).
001690*
001700 01  WS-SOURCE-TABLE-AREA.
001710     05  WS-SOURCE-ROW OCCURS 999 TIMES
001720                       INDEXED BY WS-SRC-IDX.
001730         10  WST-COLLECTION-ID      PIC X(64).
001740         10  WST-NAME               PIC X(128).
001750         10  WST-DESCRIPTION        PIC X(256).
001760         10  WST-CONTACT-ID         PIC X(64).
001770         10  WST-COUNTRY-ID         PIC X(02).
001780         10  WST-BIOBANK-ID         PIC X(64).
001790         10  WST-TYPE-COUNT         PIC 9(02).
001800         10  WST-TYPE-LIST OCCURS 8 TIMES
001810                          INDEXED BY WST-TYPE-IDX.
001820             15  WST-TYPE-ID        PIC X(32).
001830         10  WST-DATACAT-COUNT      PIC 9(02).
001840         10  WST-DATACAT-LIST OCCURS 8 TIMES
001850                          INDEXED BY WST-DCAT-IDX.
001860             15  WST-DATACAT-ID     PIC X(32).
001870         10  WST-NETWORK-COUNT      PIC 9(02).
001880         10  WST-NETWORK-LIST OCCURS 8 TIMES
001890                          INDEXED BY WST-NET-IDX.
001900             15  WST-NETWORK-ID     PIC X(64).
001910         10  FILLER                 PIC X(42).
001920 01  WS-LOOKUP-WORK.
001930     05  WS-LOOKUP-KEY              PIC X(64).
001940*        ALTERNATE VIEW USED ONLY TO DISPLAY THE LEADING 14-BYTE
001950*        "bbmri-eric:ID:" LITERAL OF A REJECTED LOOKUP KEY ON ITS
001960*        OWN LINE, SEPARATE FROM THE COUNTRY/SUFFIX PORTION.
001970 01  WS-LOOKUP-WORK-R REDEFINES WS-LOOKUP-WORK.
001980     05  WS-LOOKUP-KEY-PREFIX       PIC X(14).
001990     05  FILLER                     PIC X(50).
002000*        UPPER BOUND ON THE WORKING-STORAGE SOURCE TABLE - CARRIED
002010*        OVER FROM THE OLD EQUIPMENT MASTER RECONCILIATION JOB'S
002020*        OWN TABLE-SIZE CONSTANT, WIDENED SEVERAL TIMES SINCE.
002030 77  WS-MAX-SRC-ROWS                 PIC 9(03) COMP VALUE 999.
002040 COPY ABENDREC.
002050 PROCEDURE DIVISION.
002060 000-MAIN-LOGIC.
002070     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002080     PERFORM 100-MAINLINE THRU 100-EXIT
002090             UNTIL NO-MORE-TMP.
002100     PERFORM 999-CLEANUP THRU 999-EXIT.
002110     MOVE +0 TO RETURN-CODE.
002120     GOBACK.
002130*
002140 000-HOUSEKEEPING.
002150     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002160     DISPLAY "******** BEGIN JOB DIRMRG ********".
002170     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002180     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002190     PERFORM 200-LOAD-SOURCE-TABLE THRU 200-EXIT.
002200     PERFORM 900-READ-DIRCOLTMP THRU 900-EXIT.
002210 000-EXIT.
002220     EXIT.
002230*
002240 100-MAINLINE.
002250     MOVE "100-MAINLINE" TO PARA-NAME.
002260     PERFORM 400-MERGE-ONE-COLLECTION THRU 400-EXIT.
002270     WRITE DIRECTORY-COLLECTION-OUT-REC
002280         FROM DIRECTORY-COLLECTION-REC.
002290     ADD 1 TO RECORDS-WRITTEN.
002300     PERFORM 900-READ-DIRCOLTMP THRU 900-EXIT.
002310 100-EXIT.
002320     EXIT.
002330*
002340 200-LOAD-SOURCE-TABLE.
002350*        DIRCOLSRC IS READ ENTIRELY INTO WS-SOURCE-ROW BEFORE THE
002360*        FIRST DIRCOLTMP RECORD IS PROCESSED - A RUN THAT PUSHES
002370*        PAST WS-MAX-SRC-ROWS DISTINCT COLLECTIONS ABENDS HERE
002380*        RATHER THAN SILENTLY TRUNCATING THE TABLE.
002390     SET WS-SRC-IDX TO 1.
002400     PERFORM 210-READ-ONE-SOURCE THRU 210-EXIT
002410             UNTIL NO-MORE-SRC.
002420 200-EXIT.
002430     EXIT.
002440*
002450 210-READ-ONE-SOURCE.
002460     READ DIRCOLSRC
002470         AT END MOVE "N" TO MORE-SRC-SW
002480         GO TO 210-EXIT
002490     END-READ.
002500     IF WS-SRC-IDX > WS-MAX-SRC-ROWS
002510        MOVE "200-LOAD-SOURCE-TABLE" TO PARA-NAME
002520        MOVE "DIRCOLSRC EXCEEDS 999-ROW TABLE CAPACITY"
002530             TO ABEND-REASON
002540        GO TO 1000-ABEND-RTN
002550     END-IF.
002560     MOVE DSR-COLLECTION-ID  TO WST-COLLECTION-ID(WS-SRC-IDX).
002570     MOVE DSR-NAME           TO WST-NAME(WS-SRC-IDX).
002580     MOVE DSR-DESCRIPTION    TO WST-DESCRIPTION(WS-SRC-IDX).
002590     MOVE DSR-CONTACT-ID     TO WST-CONTACT-ID(WS-SRC-IDX).
002600     MOVE DSR-COUNTRY-ID     TO WST-COUNTRY-ID(WS-SRC-IDX).
002610     MOVE DSR-BIOBANK-ID     TO WST-BIOBANK-ID(WS-SRC-IDX).
002620     MOVE DSR-TYPE-COUNT     TO WST-TYPE-COUNT(WS-SRC-IDX).
002630     MOVE DSR-TYPE-LIST(1) TO WST-TYPE-LIST(WS-SRC-IDX, 1).
002640     MOVE DSR-TYPE-LIST(2) TO WST-TYPE-LIST(WS-SRC-IDX, 2).
002650     MOVE DSR-TYPE-LIST(3) TO WST-TYPE-LIST(WS-SRC-IDX, 3).
002660     MOVE DSR-TYPE-LIST(4) TO WST-TYPE-LIST(WS-SRC-IDX, 4).
002670     MOVE DSR-TYPE-LIST(5) TO WST-TYPE-LIST(WS-SRC-IDX, 5).
002680     MOVE DSR-TYPE-LIST(6) TO WST-TYPE-LIST(WS-SRC-IDX, 6).
002690     MOVE DSR-TYPE-LIST(7) TO WST-TYPE-LIST(WS-SRC-IDX, 7).
002700     MOVE DSR-TYPE-LIST(8) TO WST-TYPE-LIST(WS-SRC-IDX, 8).
002710     MOVE DSR-DATACAT-COUNT  TO WST-DATACAT-COUNT(WS-SRC-IDX).
002720     MOVE DSR-DATACAT-LIST(1) TO WST-DATACAT-LIST(WS-SRC-IDX, 1).
002730     MOVE DSR-DATACAT-LIST(2) TO WST-DATACAT-LIST(WS-SRC-IDX, 2).
002740     MOVE DSR-DATACAT-LIST(3) TO WST-DATACAT-LIST(WS-SRC-IDX, 3).
002750     MOVE DSR-DATACAT-LIST(4) TO WST-DATACAT-LIST(WS-SRC-IDX, 4).
002760     MOVE DSR-DATACAT-LIST(5) TO WST-DATACAT-LIST(WS-SRC-IDX, 5).
002770     MOVE DSR-DATACAT-LIST(6) TO WST-DATACAT-LIST(WS-SRC-IDX, 6).
002780     MOVE DSR-DATACAT-LIST(7) TO WST-DATACAT-LIST(WS-SRC-IDX, 7).
002790     MOVE DSR-DATACAT-LIST(8) TO WST-DATACAT-LIST(WS-SRC-IDX, 8).
002800     MOVE DSR-NETWORK-COUNT  TO WST-NETWORK-COUNT(WS-SRC-IDX).
002810     MOVE DSR-NETWORK-LIST(1) TO WST-NETWORK-LIST(WS-SRC-IDX, 1).
002820     MOVE DSR-NETWORK-LIST(2) TO WST-NETWORK-LIST(WS-SRC-IDX, 2).
002830     MOVE DSR-NETWORK-LIST(3) TO WST-NETWORK-LIST(WS-SRC-IDX, 3).
002840     MOVE DSR-NETWORK-LIST(4) TO WST-NETWORK-LIST(WS-SRC-IDX, 4).
002850     MOVE DSR-NETWORK-LIST(5) TO WST-NETWORK-LIST(WS-SRC-IDX, 5).
002860     MOVE DSR-NETWORK-LIST(6) TO WST-NETWORK-LIST(WS-SRC-IDX, 6).
002870     MOVE DSR-NETWORK-LIST(7) TO WST-NETWORK-LIST(WS-SRC-IDX, 7).
002880     MOVE DSR-NETWORK-LIST(8) TO WST-NETWORK-LIST(WS-SRC-IDX, 8).
002890     SET WS-SRC-IDX UP BY 1.
002900     ADD 1 TO SOURCE-RECORDS-LOADED.
002910 210-EXIT.
002920     EXIT.
002930*
002940 400-MERGE-ONE-COLLECTION.
002950*        SERIAL SEARCH OF THE SOURCE TABLE FOR THIS COLLECTION -
002960*        NO MATCH IS A FATAL CONDITION, STEP 3 OF THE MERGE RULE
002970*        REQUIRES THE WHOLE RUN TO ABORT RATHER THAN EMIT A
002980*        PARTIALLY-MERGED RECORD.
002990     SET WS-SRC-IDX TO 1.
003000     SET WS-NOT-FOUND TO TRUE.
003010     SEARCH WS-SOURCE-ROW
003020         AT END
003030            MOVE "400-MERGE-ONE-COLLECTION" TO PARA-NAME
003040            MOVE "NO DIRCOLSRC MATCH FOR COLLECTION ID" TO
003050                 ABEND-REASON
003060            MOVE DCR-COLLECTION-ID TO EXPECTED-VAL
003070            MOVE DCR-COLLECTION-ID TO WS-LOOKUP-KEY
003080            DISPLAY "REJECTED LOOKUP KEY PREFIX - "
003090                    WS-LOOKUP-KEY-PREFIX UPON CONSOLE
003100            GO TO 1000-ABEND-RTN
003110         WHEN WST-COLLECTION-ID(WS-SRC-IDX) = DCR-COLLECTION-ID
003120            SET WS-FOUND TO TRUE
003130     END-SEARCH.
003140     MOVE WST-NAME(WS-SRC-IDX)        TO DCR-NAME.
003150     MOVE WST-DESCRIPTION(WS-SRC-IDX) TO DCR-DESCRIPTION.
003160     MOVE WST-CONTACT-ID(WS-SRC-IDX)  TO DCR-CONTACT-ID.
003170     MOVE WST-COUNTRY-ID(WS-SRC-IDX)  TO DCR-COUNTRY-ID.
003180     MOVE WST-BIOBANK-ID(WS-SRC-IDX)  TO DCR-BIOBANK-ID.
003190     MOVE WST-TYPE-COUNT(WS-SRC-IDX)  TO DCR-TYPE-COUNT.
003200     MOVE WST-TYPE-LIST(WS-SRC-IDX, 1) TO DCR-TYPE-LIST(1).
003210     MOVE WST-TYPE-LIST(WS-SRC-IDX, 2) TO DCR-TYPE-LIST(2).
003220     MOVE WST-TYPE-LIST(WS-SRC-IDX, 3) TO DCR-TYPE-LIST(3).
003230     MOVE WST-TYPE-LIST(WS-SRC-IDX, 4) TO DCR-TYPE-LIST(4).
003240     MOVE WST-TYPE-LIST(WS-SRC-IDX, 5) TO DCR-TYPE-LIST(5).
003250     MOVE WST-TYPE-LIST(WS-SRC-IDX, 6) TO DCR-TYPE-LIST(6).
003260     MOVE WST-TYPE-LIST(WS-SRC-IDX, 7) TO DCR-TYPE-LIST(7).
003270     MOVE WST-TYPE-LIST(WS-SRC-IDX, 8) TO DCR-TYPE-LIST(8).
003280     MOVE WST-DATACAT-COUNT(WS-SRC-IDX) TO DCR-DATACAT-COUNT.
003290     MOVE WST-DATACAT-LIST(WS-SRC-IDX, 1) TO DCR-DATACAT-LIST(1).
003300     MOVE WST-DATACAT-LIST(WS-SRC-IDX, 2) TO DCR-DATACAT-LIST(2).
003310     MOVE WST-DATACAT-LIST(WS-SRC-IDX, 3) TO DCR-DATACAT-LIST(3).
003320     MOVE WST-DATACAT-LIST(WS-SRC-IDX, 4) TO DCR-DATACAT-LIST(4).
003330     MOVE WST-DATACAT-LIST(WS-SRC-IDX, 5) TO DCR-DATACAT-LIST(5).
003340     MOVE WST-DATACAT-LIST(WS-SRC-IDX, 6) TO DCR-DATACAT-LIST(6).
003350     MOVE WST-DATACAT-LIST(WS-SRC-IDX, 7) TO DCR-DATACAT-LIST(7).
003360     MOVE WST-DATACAT-LIST(WS-SRC-IDX, 8) TO DCR-DATACAT-LIST(8).
003370     MOVE WST-NETWORK-COUNT(WS-SRC-IDX) TO DCR-NETWORK-COUNT.
003380     MOVE WST-NETWORK-LIST(WS-SRC-IDX, 1) TO DCR-NETWORK-LIST(1).
003390     MOVE WST-NETWORK-LIST(WS-SRC-IDX, 2) TO DCR-NETWORK-LIST(2).
003400     MOVE WST-NETWORK-LIST(WS-SRC-IDX, 3) TO DCR-NETWORK-LIST(3).
003410     MOVE WST-NETWORK-LIST(WS-SRC-IDX, 4) TO DCR-NETWORK-LIST(4).
003420     MOVE WST-NETWORK-LIST(WS-SRC-IDX, 5) TO DCR-NETWORK-LIST(5).
003430     MOVE WST-NETWORK-LIST(WS-SRC-IDX, 6) TO DCR-NETWORK-LIST(6).
003440     MOVE WST-NETWORK-LIST(WS-SRC-IDX, 7) TO DCR-NETWORK-LIST(7).
003450     MOVE WST-NETWORK-LIST(WS-SRC-IDX, 8) TO DCR-NETWORK-LIST(8).
003460     SET DCR-MERGE-DONE TO TRUE.
003470 400-EXIT.
003480     EXIT.
003490*
003500 800-OPEN-FILES.
003510     MOVE "800-OPEN-FILES" TO PARA-NAME.
003520     OPEN INPUT DIRCOLTMP, DIRCOLSRC.
003530     OPEN OUTPUT DIRCOLOUT, SYSOUT.
003540 800-EXIT.
003550     EXIT.
003560*
003570 850-CLOSE-FILES.
003580     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003590     CLOSE DIRCOLTMP, DIRCOLSRC, DIRCOLOUT, SYSOUT.
003600 850-EXIT.
003610     EXIT.
003620*
003630 900-READ-DIRCOLTMP.
003640     READ DIRCOLTMP
003650         AT END MOVE "N" TO MORE-TMP-SW
003660         GO TO 900-EXIT
003670     END-READ.
003680     ADD 1 TO RECORDS-READ.
003690 900-EXIT.
003700     EXIT.
003710*
003720 999-CLEANUP.
003730     MOVE "999-CLEANUP" TO PARA-NAME.
003740     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003750     DISPLAY "** DIRCOLSRC ROWS LOADED **".
003760     DISPLAY SOURCE-RECORDS-LOADED.
003770     DISPLAY "** DIRCOLTMP RECORDS READ **".
003780     DISPLAY RECORDS-READ.
003790     DISPLAY "** DIRCOLOUT RECORDS WRITTEN **".
003800     DISPLAY RECORDS-WRITTEN.
003810     DISPLAY "******** NORMAL END OF JOB DIRMRG ********".
003820 999-EXIT.
003830     EXIT.
003840*
003850 1000-ABEND-RTN.
003860     WRITE SYSOUT-REC FROM ABEND-REC.
003870     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003880     DISPLAY "*** ABNORMAL END OF JOB - DIRMRG ***" UPON CONSOLE.
003890     DIVIDE ZERO-VAL INTO ONE-VAL.
