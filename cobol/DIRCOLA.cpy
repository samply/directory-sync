000010******************************************************************
000020*    COPYBOOK  ..... DIRCOLA
000030*    LAYOUT FOR THE FHIRCOLIN INPUT FILE - ONE ROW PER COLLECTION
000040*    AS EXTRACTED FROM THE HOSPITAL FHIR STORE BY THE UPSTREAM
000050*    COLLECTION-ATTRIBUTE EXTRACT (JOB BIOX010, NOT IN THIS PDS).
000060*    CONSUMED BY DIRCONV TO BUILD THE DIRECTORY PUT RECORD.
000070*------------------------------------------------------------------
000080*    CHANGE LOG
000090*    08/30/19  LMH  ORIGINAL CODING FOR DIRECTORY-SYNC. BIO-4471
000100*    02/14/20  LMH  ADDED AGE-LOW/AGE-HIGH PER DIRECTORY SCHEMA
000110*                   CHANGE.  BIO-4520
000120******************************************************************
000130 01  FHIR-COLLECTION-ATTR-REC.
000140     05  FCA-COLLECTION-ID          PIC X(64).
000150     05  FCA-SIZE                   PIC 9(09).
000160     05  FCA-NBR-OF-DONORS          PIC 9(09).
000170     05  FCA-SEX-COUNT              PIC 9(02).
000180     05  FCA-SEX-LIST OCCURS 8 TIMES
000190                      INDEXED BY FCA-SEX-IDX.
000200         10  FCA-SEX-CODE           PIC X(01).
000210     05  FCA-AGE-LOW                PIC 9(03).
000220     05  FCA-AGE-HIGH               PIC 9(03).
000230     05  FCA-MATERIAL-COUNT         PIC 9(02).
000240     05  FCA-MATERIAL-LIST OCCURS 32 TIMES
000250                      INDEXED BY FCA-MAT-IDX.
000260         10  FCA-MATERIAL-CODE      PIC X(32).
000270     05  FCA-TEMP-COUNT             PIC 9(02).
000280     05  FCA-TEMP-LIST OCCURS 16 TIMES
000290                      INDEXED BY FCA-TEMP-IDX.
000300         10  FCA-TEMP-CODE          PIC X(32).
000310     05  FILLER                     PIC X(62).
