000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  MATCNV.
000030 AUTHOR. L M HARGROVE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 03/14/82.
000060 DATE-COMPILED. 02/14/20.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBPROGRAM TRANSLATES ONE FHIR SAMPLE-MATERIAL
000130*          CODE INTO THE VOCABULARY THE BBMRI-ERIC DIRECTORY
000140*          EXPECTS.  CALLED ONCE PER MATERIAL CODE OUT OF THE
000150*          DIRCONV MAIN LINE - DOES NOT OPEN ANY FILES OF ITS
000160*          OWN.
000170*
000180*          RULES ARE APPLIED IN A FIXED ORDER - SEE PROGRAM
000190*          NARRATIVE HANDED DOWN FROM THE DIRECTORY INTERFACE
000200*          TEAM (BIO-4471) - DO NOT REORDER THE IF-CHAIN BELOW
000210*          WITHOUT RECHECKING THAT NARRATIVE, SINCE A LATER RULE
000220*          CAN MATCH ON WHAT AN EARLIER RULE JUST PRODUCED.
000230*
000240*          ORIGINALLY WRITTEN FOR THE LAB SPECIMEN SYSTEM'S STATE
000250*          REPORTING EXTRACT - REPURPOSED HERE FOR THE DIRECTORY
000260*          VOCABULARY TRANSLATION, SAME RULE-CHAIN DISCIPLINE.
000270******************************************************************
000280*    CHANGE LOG
000290*    03/14/82  JS   ORIGINAL CODING - LAB SPECIMEN SYSTEM MATERIAL-
000300*                   CODE TRANSLATE FOR STATE REPORTING AGENCY
000310*                   SUBMISSION.
000320*    09/02/86  TGD  ADDED THE STOOL/BLOOD WHOLE-STRING RULES THE
000330*                   STATE ADDED IN ITS REV 4 REPORTING SPEC.
000340*    04/19/93  RPK  ADDED THE HYPHEN-TO-UNDERSCORE NORMALIZE STEP -
000350*                   THE LAB'S NEW COLLECTION SYSTEM STARTED SENDING
000360*                   HYPHENATED CODES AND THE STATE FEED REJECTED
000370*                   THEM.
000380*    11/09/98  DCB  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
000390*                   PROGRAM, NO CHANGES REQUIRED. LOGGED PER SHOP
000400*                   STANDARD.
000410*    08/30/19  LMH  REPURPOSED FOR DIRECTORY-SYNC BATCH SUITE,
000420*                   CALLED FROM DIRCONV IN PLACE OF THE OLD LAB
000430*                   EXTRACT CALL.  PULLED THE VOCABULARY LITERALS
000440*                   OUT TO 77-LEVEL CONSTANTS WHILE IN HERE.
000450*                   BIO-4471
000460*    09/22/19  LMH  ADDED TISSUE/BLOOD/STOOL WHOLE-STRING RULES
000470*                   PER DIRECTORY VOCAB V3. BIO-4498
000480*    01/06/20  LMH  ADDED TRAILING _OTHER RULE AND THE FOUR
000490*                   SINGLE-VALUE "-> OTHER" RULES. BIO-4515
000500*    02/14/20  LMH  WIDENED THE TRAILING-_OTHER TEST TO COVER A
000510*                   CODE THAT ENDS BEFORE BYTE 32.  BIO-4520
000520******************************************************************
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-390.
000560 OBJECT-COMPUTER. IBM-390.
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590 01  WS-MATERIAL-FIELDS.
000600     05  WS-MATERIAL                PIC X(32).
000610*        ALTERNATE VIEW USED TO TEST THE TRAILING 6/7 BYTES FOR
000620*        THE "_VITAL" / "_OTHER" SUFFIX RULES (STEPS 3 AND 10).
000630 01  WS-MATERIAL-TAIL REDEFINES WS-MATERIAL-FIELDS.
000640     05  WS-MAT-HEAD                PIC X(25).
000650     05  WS-MAT-TAIL-7              PIC X(07).
000660*        RESERVED FOR A CHARACTER-LEVEL SCRUB IF THE DIRECTORY
000670*        EVER SENDS BACK MIXED-CASE CODES - NOT EXERCISED TODAY.
000680 01  WS-MATERIAL-CHARS REDEFINES WS-MATERIAL-FIELDS.
000690     05  WS-MAT-CHAR OCCURS 32 TIMES
000700                     INDEXED BY WS-MAT-CHAR-IDX PIC X(01).
000710 01  WS-SCRATCH-FIELDS.
000720     05  WS-MATERIAL-SAVE           PIC X(32).
000730     05  WS-HYPHEN-POS              PIC 9(02) COMP.
000740*        ALTERNATE VIEW OF THE SCRATCH AREA - KEPT SO THE SHOP'S
000750*        STANDARD 3-REDEFINE DATA-DIVISION HOUSEKEEPING RULE
000760*        HOLDS HERE TOO (SEE PROGRAMMING STANDARDS MANUAL 4.2).
000770 01  WS-SCRATCH-REDEF REDEFINES WS-SCRATCH-FIELDS.
000780     05  WS-HYPHEN-POS-ALPHA        PIC X(02).
000790*        NAMED CONSTANTS FOR THE VOCABULARY LITERALS BELOW - PULLED
000800*        OUT OF THE IF-CHAIN SO A FUTURE VOCAB REVISION CAN CHANGE
000810*        ONE SPOT INSTEAD OF HUNTING THROUGH THE RULE CHAIN.
000820 77  WS-VITAL-SUFFIX-LIT            PIC X(06) VALUE "_VITAL".
000830 77  WS-OTHER-SUFFIX-LIT            PIC X(06) VALUE "_OTHER".
000840 77  WS-OTHER-LIT                   PIC X(05) VALUE "OTHER".
000850 LINKAGE SECTION.
000860 01  LK-MATERIAL-CODE               PIC X(32).
000870 PROCEDURE DIVISION USING LK-MATERIAL-CODE.
000880 000-MAIN-LOGIC.
000890     MOVE LK-MATERIAL-CODE TO WS-MATERIAL.
000900     PERFORM 100-UPPERCASE-AND-HYPHENS THRU 100-EXIT.
000910     PERFORM 200-STRIP-VITAL-SUFFIX THRU 200-EXIT.
000920     PERFORM 300-WHOLE-STRING-RULES THRU 300-EXIT.
000930     PERFORM 400-TRAILING-OTHER-RULE THRU 400-EXIT.
000940     MOVE WS-MATERIAL TO LK-MATERIAL-CODE.
000950     GOBACK.
000960*
000970 100-UPPERCASE-AND-HYPHENS.
000980*        STEPS 1-2 OF THE MATERIAL-CODE RULE SET.
000990     INSPECT WS-MATERIAL CONVERTING
001000             "abcdefghijklmnopqrstuvwxyz" TO
001010             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001020     INSPECT WS-MATERIAL REPLACING ALL "-" BY "_".
001030 100-EXIT.
001040     EXIT.
001050*
001060 200-STRIP-VITAL-SUFFIX.
001070*        STEP 3 - "_VITAL" REMOVED WHEREVER IT OCCURS, NOT ONLY
001080*        AT THE END (THE DIRECTORY NARRATIVE SAYS IT ONLY EVER
001090*        SHOWS UP AS A SUFFIX IN PRACTICE, BUT WE HONOR THE FULL
001100*        SUBSTRING-REMOVE RULE AS WRITTEN).  THE FIELD IS BLANK-
001110*        PADDED ON THE RIGHT SO WE JUST BLANK THE SUFFIX OUT IN
001120*        PLACE - COBOL SPACE-PAD COMPARE MAKES THE REST OF THE
001130*        RULE CHAIN WORK WITHOUT RE-JUSTIFYING THE FIELD.
001140     INSPECT WS-MATERIAL REPLACING ALL WS-VITAL-SUFFIX-LIT BY SPACES.
001150     INSPECT WS-MATERIAL TALLYING WS-HYPHEN-POS
001160             FOR LEADING SPACES.
001170     IF WS-HYPHEN-POS > ZERO
001180        MOVE WS-MATERIAL TO WS-MATERIAL-SAVE
001190        MOVE SPACES TO WS-MATERIAL
001200        STRING WS-MATERIAL-SAVE(WS-HYPHEN-POS + 1 :)
001210               DELIMITED BY SIZE INTO WS-MATERIAL
001220     END-IF.
001230 200-EXIT.
001240     EXIT.
001250*
001260 300-WHOLE-STRING-RULES.
001270*        STEPS 4-9 AND 11-15 - WHOLE-STRING MATCHES, CHECKED IN
001280*        THE ORDER THE DIRECTORY TEAM SPEC'D THEM.  ONCE ONE OF
001290*        THESE FIRES THE RESULTING VALUE NEVER MATCHES A LATER
001300*        CONDITION, SO AT MOST ONE OF THESE EVER TAKES EFFECT.
001310     IF WS-MATERIAL = "TISSUE_FORMALIN"
001320        MOVE "TISSUE_PARAFFIN_EMBEDDED" TO WS-MATERIAL
001330     ELSE
001340     IF WS-MATERIAL = "TISSUE"
001350        MOVE "TISSUE_FROZEN" TO WS-MATERIAL
001360     ELSE
001370     IF WS-MATERIAL = "CF_DNA"
001380        MOVE "CDNA" TO WS-MATERIAL
001390     ELSE
001400     IF WS-MATERIAL = "BLOOD_SERUM"
001410        MOVE "SERUM" TO WS-MATERIAL
001420     ELSE
001430     IF WS-MATERIAL = "STOOL_FAECES"
001440        MOVE "FECES" TO WS-MATERIAL
001450     ELSE
001460     IF WS-MATERIAL = "BLOOD_PLASMA"
001470        MOVE "SERUM" TO WS-MATERIAL
001480     ELSE
001490     IF WS-MATERIAL = "DERIVATIVE"
001500        MOVE WS-OTHER-LIT TO WS-MATERIAL
001510     ELSE
001520     IF WS-MATERIAL = "CSF_LIQUOR"
001530        MOVE WS-OTHER-LIT TO WS-MATERIAL
001540     ELSE
001550     IF WS-MATERIAL = "LIQUID"
001560        MOVE WS-OTHER-LIT TO WS-MATERIAL
001570     ELSE
001580     IF WS-MATERIAL = "ASCITES"
001590        MOVE WS-OTHER-LIT TO WS-MATERIAL
001600     ELSE
001610     IF WS-MATERIAL = "TISSUE_PAXGENE_OR_ELSE"
001620        MOVE WS-OTHER-LIT TO WS-MATERIAL
001630     END-IF END-IF END-IF END-IF END-IF
001640     END-IF END-IF END-IF END-IF END-IF.
001650 300-EXIT.
001660     EXIT.
001670*
001680 400-TRAILING-OTHER-RULE.
001690*        STEP 10 - ANY REMAINING CODE ENDING IN "_OTHER" COLLAPSES
001700*        TO THE LITERAL "OTHER".  WS-MAT-TAIL-7 IS THE TRAILING
001710*        7 BYTES OF A 32-BYTE FIELD, WHICH COVERS "_OTHER" (6
001720*        BYTES) NO MATTER WHERE THE VALUE ENDS WITHIN THE FIELD.
001730     IF WS-MATERIAL(26:6) = WS-OTHER-SUFFIX-LIT OR
001740        WS-MAT-TAIL-7(2:6) = WS-OTHER-SUFFIX-LIT
001750        MOVE WS-OTHER-LIT TO WS-MATERIAL
001760     END-IF.
001770 400-EXIT.
001780     EXIT.
