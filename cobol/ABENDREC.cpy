000010******************************************************************
000020*    COPYBOOK  ..... ABENDREC
000030*    SHOP-WIDE ABEND/SYSOUT DUMP LINE, COMMON TO ALL BATCH JOBS
000040*    IN THE BIOBANK-DIRECTORY SYNC SUITE.  WRITTEN TO SYSOUT
000050*    WHEN A JOB STEP CANNOT CONTINUE AND MUST FORCE AN ABEND SO
000060*    THE NEXT JOB STEP DOES NOT PICK UP A PARTIAL OUTPUT FILE.
000070*------------------------------------------------------------------
000080*    CHANGE LOG
000090*    03/11/97  JS   ORIGINAL CODING - LIFTED FROM DALYEDIT SYSOUT
000100*    11/02/98  TGD  WIDENED ABEND-REASON FOR Y2K DATE MESSAGES
000110*    06/14/05  RPK  ADDED ACTUAL-VAL/EXPECTED-VAL FOR DB2 TRAPS
000120*    08/30/19  LMH  REUSED FOR DIRECTORY-SYNC BATCH SUITE. TICKET
000130*                   BIO-4471 - NO NEW FIELDS, SAME SHOP STANDARD
000140******************************************************************
000150 01  ABEND-REC.
000160     05  ABEND-LIT                  PIC X(10) VALUE '*ABEND-RTN'.
000170     05  PARA-NAME                  PIC X(20).
000180     05  ABEND-REASON                PIC X(50).
000190     05  EXPECTED-VAL                PIC X(15).
000200     05  ACTUAL-VAL                  PIC X(15).
000210     05  FILLER                      PIC X(20).
000220*
000230*    FORCED-ABEND WORK FIELDS - 1000-ABEND-RTN IN EVERY PROGRAM
000240*    DIVIDES ZERO-VAL INTO ONE-VAL TO TAKE A S0C7 AND SURFACE THE
000250*    FAILING JOB STEP TO OPERATIONS, RATHER THAN JUST GOBACK-ING
000260*    WITH A BAD RETURN CODE THAT A DOWNSTREAM STEP MIGHT IGNORE.
000270 77  ZERO-VAL                       PIC 9(01) VALUE ZERO.
000280 77  ONE-VAL                        PIC 9(01) VALUE 1.
