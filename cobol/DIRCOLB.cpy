000010******************************************************************
000020*    COPYBOOK  ..... DIRCOLB
000030*    LAYOUT FOR THE DIRCOLTMP / DIRCOLOUT RECORD - THE DIRECTORY
000040*    "PUT" RECORD BUILT FOR ONE COLLECTION.  DIRCONV BUILDS THE
000050*    ATTRIBUTE PORTION OF THIS RECORD (FIRST GROUP BELOW); DIRMRG
000060*    FILLS IN THE READ-ONLY DIRECTORY-OWNED PORTION (SECOND
000070*    GROUP) SO A PARTIAL PUT DOES NOT CLOBBER FIELDS THIS SUITE
000080*    DOES NOT OWN.
000090*------------------------------------------------------------------
000100*    CHANGE LOG
000110*    08/30/19  LMH  ORIGINAL CODING FOR DIRECTORY-SYNC. BIO-4471
000120*    09/22/19  LMH  ADDED DIAGNOSIS-AVAILABLE LIST, FORCED EMPTY
000130*                   PER DIRECTORY TEST-DATA REJECTION. BIO-4498
000140*    02/14/20  LMH  ADDED MERGE-IN FIELDS FOR DIRMRG.  BIO-4520
000150******************************************************************
000160 01  DIRECTORY-COLLECTION-REC.
000170*        ---- BUILT BY DIRCONV FROM FHIR COLLECTION ATTRIBUTES ----
000180     05  DCR-COLLECTION-ID          PIC X(64).
000190     05  DCR-SIZE                   PIC 9(09).
000200     05  DCR-SIZE-OOM               PIC 9(02).
000210     05  DCR-NBR-OF-DONORS          PIC 9(09).
000220     05  DCR-DONORS-OOM             PIC 9(02).
000230     05  DCR-SEX-COUNT              PIC 9(02).
000240     05  DCR-SEX-LIST OCCURS 8 TIMES
000250                      INDEXED BY DCR-SEX-IDX.
000260         10  DCR-SEX-CODE           PIC X(06).
000270     05  DCR-AGE-LOW                PIC 9(03).
000280     05  DCR-AGE-HIGH               PIC 9(03).
000290     05  DCR-MATERIAL-COUNT         PIC 9(02).
000300     05  DCR-MATERIAL-LIST OCCURS 32 TIMES
000310                      INDEXED BY DCR-MAT-IDX.
000320         10  DCR-MATERIAL-CODE      PIC X(32).
000330     05  DCR-TEMP-COUNT             PIC 9(02).
000340     05  DCR-TEMP-LIST OCCURS 16 TIMES
000350                      INDEXED BY DCR-TEMP-IDX.
000360         10  DCR-TEMP-CODE          PIC X(32).
000370     05  DCR-DIAG-AVAIL-COUNT       PIC 9(02).
000380     05  DCR-DIAG-AVAIL-LIST OCCURS 8 TIMES
000390                      INDEXED BY DCR-DIAG-IDX.
000400         10  DCR-DIAG-AVAIL-CODE    PIC X(32).
000410*        ---- MERGED IN BY DIRMRG FROM THE DIRECTORY-SIDE READ -----
000420     05  DCR-NAME                   PIC X(128).
000430     05  DCR-DESCRIPTION            PIC X(256).
000440     05  DCR-CONTACT-ID             PIC X(64).
000450     05  DCR-COUNTRY-ID             PIC X(02).
000460     05  DCR-BIOBANK-ID             PIC X(64).
000470     05  DCR-TYPE-COUNT             PIC 9(02).
000480     05  DCR-TYPE-LIST OCCURS 8 TIMES
000490                      INDEXED BY DCR-TYPE-IDX.
000500         10  DCR-TYPE-ID            PIC X(32).
000510     05  DCR-DATACAT-COUNT          PIC 9(02).
000520     05  DCR-DATACAT-LIST OCCURS 8 TIMES
000530                      INDEXED BY DCR-DCAT-IDX.
000540         10  DCR-DATACAT-ID         PIC X(32).
000550     05  DCR-NETWORK-COUNT          PIC 9(02).
000560     05  DCR-NETWORK-LIST OCCURS 8 TIMES
000570                      INDEXED BY DCR-NET-IDX.
000580         10  DCR-NETWORK-ID         PIC X(64).
000590     05  DCR-MERGE-DONE-SW          PIC X(01) VALUE 'N'.
000600         88  DCR-MERGE-DONE         VALUE 'Y'.
000610     05  FILLER                     PIC X(15).
