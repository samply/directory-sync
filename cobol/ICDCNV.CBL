000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  ICDCNV.
000030 AUTHOR. L M HARGROVE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 04/02/79.
000060 DATE-COMPILED. 02/14/20.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBPROGRAM TRANSLATES ONE RAW DIAGNOSIS CODE INTO
000130*          THE "urn:miriam:icd:" FORM THE DIRECTORY'S STAR-MODEL
000140*          FACT TABLE CARRIES IN FTR-DISEASE.  CALLED ONCE PER
000150*          DIAGNOSIS CODE OUT OF THE STARBLD MAIN LINE.
000160*
000170*          A CODE THAT IS NEITHER 3 NOR 5 BYTES LONG AND DOES NOT
000180*          ALREADY CARRY THE URN PREFIX IS INVALID - LK-VALID-SW
000190*          COMES BACK 'N' AND THE CALLER DROPS THE SPECIMEN ROW.
000200*          THIS MIRRORS THE UPSTREAM SYSTEM'S "NULL HIST_LOC IS
000210*          FILTERED OUT LATER" BEHAVIOR WITHOUT CARRYING NULLS
000220*          THROUGH A COBOL WORKING-STORAGE FIELD.
000230*
000240*          ORIGINALLY THE STATE DISEASE REGISTRY EXTRACT'S
000250*          DIAGNOSIS-CODE PREFIX ROUTINE - REPURPOSED HERE FOR THE
000260*          DIRECTORY URN FORM, SAME 3/5-BYTE LENGTH RULE.
000270******************************************************************
000280*    CHANGE LOG
000290*    04/02/79  JS   ORIGINAL CODING - STATE DISEASE REGISTRY
000300*                   EXTRACT DIAGNOSIS-CODE PREFIX ROUTINE, 3-BYTE
000310*                   ICD-9-CM CATEGORY CODES ONLY.
000320*    08/17/85  TGD  ADDED THE 5-BYTE CODE LENGTH FOR ICD-9-CM
000330*                   FIFTH-DIGIT SUBCLASSIFICATIONS - THE REGISTRY
000340*                   STARTED REQUIRING THEM THIS YEAR.
000350*    06/14/97  RPK  LOGGED THE REJECT REASON TO SYSOUT VIA THE NEW
000360*                   SHOP ABEND-REC LAYOUT INSTEAD OF JUST RETURNING
000370*                   THE FLAG, PER AUDIT REQUEST.
000380*    11/09/98  DCB  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
000390*                   PROGRAM, NO CHANGES REQUIRED. LOGGED PER SHOP
000400*                   STANDARD.
000410*    10/05/19  LMH  REPURPOSED FOR DIRECTORY-SYNC - OUTPUT FORM
000420*                   CHANGED FROM THE OLD REGISTRY PREFIX TO THE
000430*                   DIRECTORY'S "urn:miriam:icd:" FORM. BIO-4505
000440*    11/19/19  LMH  WIDENED THE REJECT-REASON TEXT AND CARRIED THE
000450*                   FIRST 15 BYTES OF THE BAD CODE INTO EXPECTED-VAL
000460*                   ON THE SYSOUT LINE. BIO-4511
000470*    02/14/20  LMH  WIDENED THE WORK FIELD TO 32 BYTES TO MATCH
000480*                   THE UPSTREAM EXTRACT - A PRE-PREFIXED CODE
000490*                   RUNS LONGER THAN THE ORIGINAL 10-BYTE FIELD
000500*                   EVER ALLOWED FOR.  BIO-4520
000510******************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-390.
000550 OBJECT-COMPUTER. IBM-390.
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580 01  WS-DIAG-FIELDS.
000590     05  WS-DIAG-CODE               PIC X(32).
000600*        ALTERNATE VIEW OF THE RAW CODE USED TO TEST FOR THE
000610*        15-BYTE "urn:miriam:icd:" PREFIX WITHOUT A SEPARATE
000620*        COMPARE FIELD.
000630 01  WS-DIAG-PREFIX-TEST REDEFINES WS-DIAG-FIELDS.
000640     05  WS-DIAG-FIRST-15           PIC X(15).
000650     05  FILLER                     PIC X(17).
000660 01  WS-SCRATCH-FIELDS.
000670     05  WS-DIAG-LEN                PIC 9(02) COMP.
000680     05  WS-DIAG-WORK               PIC X(25).
000690*        ALTERNATE VIEW OF THE SCRATCH WORK AREA - KEEPS THIS
000700*        PROGRAM IN LINE WITH THE SHOP'S 3-REDEFINE RULE.
000710 01  WS-SCRATCH-REDEF REDEFINES WS-SCRATCH-FIELDS.
000720     05  FILLER                     PIC X(02).
000730     05  WS-DIAG-WORK-ALPHA         PIC X(25).
000740*        VALID DIAGNOSIS-CODE LENGTHS CARRIED OVER FROM THE OLD
000750*        REGISTRY EXTRACT'S ICD-9-CM RULE - NAMED SO THE 5-BYTE
000760*        SUBCLASSIFICATION LENGTH IS NOT A BARE MAGIC NUMBER.
000770 77  WS-SHORT-CODE-LEN              PIC 9(02) COMP VALUE 3.
000780 77  WS-LONG-CODE-LEN               PIC 9(02) COMP VALUE 5.
000790 COPY ABENDREC.
000800 01  WS-URN-FIELDS.
000810     05  WS-URN-PREFIX              PIC X(15)
000820                        VALUE "urn:miriam:icd:".
000830*        ALTERNATE VIEW OF THE URN PREFIX CONSTANT, BYTE FOR BYTE,
000840*        USED ONLY FOR A QUICK SYSOUT DISPLAY WHEN TRACING A BAD
000850*        PREFIX COMPARE - NOT EXERCISED IN THE NORMAL PATH.
000860 01  WS-URN-FIELDS-R REDEFINES WS-URN-FIELDS.
000870     05  WS-URN-PREFIX-ALPHA        PIC X(15).
000880 LINKAGE SECTION.
000890 01  LK-DIAG-CODE-IN                PIC X(32).
000900 01  LK-DIAG-CODE-OUT               PIC X(32).
000910 01  LK-VALID-SW                    PIC X(01).
000920     88  LK-VALID                   VALUE "Y".
000930     88  LK-NOT-VALID               VALUE "N".
000940 PROCEDURE DIVISION USING LK-DIAG-CODE-IN LK-DIAG-CODE-OUT
000950                          LK-VALID-SW.
000960 000-MAIN-LOGIC.
000970     MOVE LK-DIAG-CODE-IN TO WS-DIAG-CODE.
000980     MOVE SPACES TO LK-DIAG-CODE-OUT.
000990     SET LK-VALID TO TRUE.
001000     IF WS-DIAG-FIRST-15 = WS-URN-PREFIX
001010        MOVE WS-DIAG-CODE TO LK-DIAG-CODE-OUT
001020     ELSE
001030        PERFORM 100-COUNT-LENGTH THRU 100-EXIT
001040        IF WS-DIAG-LEN = WS-SHORT-CODE-LEN OR
001050           WS-DIAG-LEN = WS-LONG-CODE-LEN
001060           STRING WS-URN-PREFIX DELIMITED BY SIZE
001070                  WS-DIAG-CODE(1 : WS-DIAG-LEN) DELIMITED BY SIZE
001080                  INTO LK-DIAG-CODE-OUT
001090        ELSE
001100           SET LK-NOT-VALID TO TRUE
001110           PERFORM 200-LOG-REJECT THRU 200-EXIT
001120        END-IF
001130     END-IF.
001140     GOBACK.
001150*
001160 100-COUNT-LENGTH.
001170*        WS-DIAG-CODE IS A 32-BYTE FIELD, BLANK-PADDED ON THE
001180*        RIGHT - TRAILING-SPACES TALLY GIVES US THE TRUE LENGTH
001190*        OF THE CODE AS RECEIVED FROM THE UPSTREAM EXTRACTOR.
001200     MOVE 32 TO WS-DIAG-LEN.
001210     INSPECT WS-DIAG-CODE TALLYING WS-DIAG-LEN
001220             FOR TRAILING SPACES.
001230     COMPUTE WS-DIAG-LEN = 32 - WS-DIAG-LEN.
001240 100-EXIT.
001250     EXIT.
001260*
001270 200-LOG-REJECT.
001280*        WRITE A REJECT LINE TO SYSOUT VIA THE SHOP'S STANDARD
001290*        ABEND-REC SYSOUT LAYOUT - THIS IS A WARNING, NOT A
001300*        FATAL ABEND, SO WE DO NOT FORCE THE S0C7.
001310     MOVE "200-LOG-REJECT" TO PARA-NAME.
001320     MOVE "INVALID DIAGNOSIS CODE - NOT 3/5 BYTES OR URN"
001330          TO ABEND-REASON.
001340     MOVE WS-DIAG-CODE(1:15) TO EXPECTED-VAL.
001350     DISPLAY ABEND-REC.
001360 200-EXIT.
001370     EXIT.
