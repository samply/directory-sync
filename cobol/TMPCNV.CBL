000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  TMPCNV.
000030 AUTHOR. L M HARGROVE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 03/14/82.
000060 DATE-COMPILED. 08/30/19.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBPROGRAM TRANSLATES ONE FHIR STORAGE-TEMPERATURE
000130*          CODE INTO THE VOCABULARY THE BBMRI-ERIC DIRECTORY
000140*          EXPECTS.  CALLED ONCE PER TEMPERATURE CODE OUT OF THE
000150*          DIRCONV MAIN LINE.  UNLIKE MATCNV THIS IS A SINGLE
000160*          SUBSTRING REPLACE, NOT A WHOLE-STRING RULE CHAIN - DO
000170*          NOT "SIMPLIFY" THIS INTO A WHOLE-STRING COMPARE, THE
000180*          DIRECTORY TEAM CONFIRMED IT MUST MATCH MID-STRING TOO.
000190*
000200*          SIBLING TO MATCNV - BOTH STARTED LIFE AS LAB SPECIMEN
000210*          SYSTEM CODE-TRANSLATE ROUTINES FOR THE SAME STATE
000220*          REPORTING AGENCY SUBMISSION, REPURPOSED TOGETHER FOR
000230*          DIRECTORY-SYNC.
000240******************************************************************
000250*    CHANGE LOG
000260*    03/14/82  JS   ORIGINAL CODING - LAB SPECIMEN SYSTEM STORAGE-
000270*                   TEMPERATURE CODE TRANSLATE FOR STATE REPORTING
000280*                   AGENCY SUBMISSION, SIBLING TO THE MATERIAL-CODE
000290*                   TRANSLATE ROUTINE.
000300*    11/14/87  TGD  WIDENED THE SCAN TO MID-STRING MATCHES - THE
000310*                   LAB'S NEW EXTRACT STARTED EMBEDDING THE OLD CODE
000320*                   INSIDE A LONGER FREE-TEXT STORAGE NOTE.
000330*    06/02/94  RPK  ADDED THE FIRST/LAST-HALF ALTERNATE VIEW FOR THE
000340*                   SCAN TRACE DISPLAY - THE OLD ONE-FIELD DUMP WAS
000350*                   UNREADABLE ON A 16-BYTE SYSOUT LINE.
000360*    11/09/98  DCB  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
000370*                   PROGRAM, NO CHANGES REQUIRED. LOGGED PER SHOP
000380*                   STANDARD.
000390*    08/30/19  LMH  REPURPOSED FOR DIRECTORY-SYNC BATCH SUITE,
000400*                   CALLED FROM DIRCONV IN PLACE OF THE OLD LAB
000410*                   EXTRACT CALL. BIO-4471
000420******************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-390.
000460 OBJECT-COMPUTER. IBM-390.
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490 01  WS-TEMP-FIELDS.
000500     05  WS-TEMP-CODE               PIC X(32).
000510*        ALTERNATE VIEW USED TO SCAN FOR "temperatureGN" STARTING
000520*        AT EVERY POSSIBLE OFFSET IN THE 32-BYTE FIELD.
000530 01  WS-TEMP-SCAN REDEFINES WS-TEMP-FIELDS.
000540     05  WS-TEMP-BYTE OCCURS 32 TIMES
000550                      INDEXED BY WS-TEMP-IDX PIC X(01).
000560*        ALTERNATE VIEW SPLITTING THE 32-BYTE CODE INTO TWO
000570*        16-BYTE HALVES, USED ONLY FOR A QUICK SYSOUT DISPLAY
000580*        WHEN TRACING A BAD SCAN - NOT EXERCISED NORMALLY.
000590 01  WS-TEMP-HALVES REDEFINES WS-TEMP-FIELDS.
000600     05  WS-TEMP-FIRST-HALF        PIC X(16).
000610     05  WS-TEMP-LAST-HALF         PIC X(16).
000620 01  WS-SCRATCH-FIELDS.
000630     05  WS-TEMP-SAVE               PIC X(32).
000640     05  WS-FOUND-POS               PIC 9(02) COMP.
000650     05  WS-SCAN-POS                PIC 9(02) COMP.
000660*        ALTERNATE VIEW OF THE SCRATCH AREA - KEEPS THIS PROGRAM
000670*        IN LINE WITH THE SHOP'S 3-REDEFINE DATA-DIVISION RULE.
000680 01  WS-SCRATCH-REDEF REDEFINES WS-SCRATCH-FIELDS.
000690     05  FILLER                     PIC X(32).
000700     05  WS-FOUND-POS-X             PIC X(02).
000710     05  WS-SCAN-POS-X              PIC X(02).
000720 77  WS-OLD-LIT                     PIC X(13) VALUE "temperatureGN".
000730 77  WS-NEW-LIT                     PIC X(16) VALUE "temperatureOther".
000740*        LAST VALID START POSITION FOR A 13-BYTE LITERAL IN A
000750*        32-BYTE FIELD - NAMED SO 100- BELOW DOES NOT CARRY A BARE
000760*        MAGIC NUMBER.
000770 77  WS-SCAN-LIMIT                  PIC 9(02) COMP VALUE 20.
000780 LINKAGE SECTION.
000790 01  LK-TEMP-CODE                   PIC X(32).
000800 PROCEDURE DIVISION USING LK-TEMP-CODE.
000810 000-MAIN-LOGIC.
000820     MOVE LK-TEMP-CODE TO WS-TEMP-CODE.
000830     MOVE ZERO TO WS-FOUND-POS.
000840     PERFORM 100-FIND-OLD-LITERAL THRU 100-EXIT
000850             VARYING WS-SCAN-POS FROM 1 BY 1
000860             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-FOUND-POS > ZERO.
000870     IF WS-FOUND-POS > ZERO
000880        PERFORM 200-REPLACE-LITERAL THRU 200-EXIT
000890     END-IF.
000900     MOVE WS-TEMP-CODE TO LK-TEMP-CODE.
000910     GOBACK.
000920*
000930 100-FIND-OLD-LITERAL.
000940*        32-BYTE FIELD, 13-BYTE LITERAL - LAST VALID START
000950*        POSITION IS WS-SCAN-LIMIT.  WS-SCAN-POS DRIVES THE VARYING
000960*        ABOVE.
000970     IF WS-TEMP-CODE(WS-SCAN-POS : 13) = WS-OLD-LIT
000980        MOVE WS-SCAN-POS TO WS-FOUND-POS
000990     END-IF.
001000 100-EXIT.
001010     EXIT.
001020*
001030 200-REPLACE-LITERAL.
001040*        SPLICE WS-NEW-LIT IN PLACE OF THE 13 BYTES OF
001050*        "temperatureGN" FOUND AT WS-FOUND-POS, PRESERVING
001060*        WHATEVER TEXT CAME BEFORE AND AFTER IT.  THE LEADING
001070*        PIECE IS SKIPPED WHEN THE MATCH STARTS AT BYTE 1 - A
001080*        ZERO-LENGTH REFERENCE MODIFICATION IS NOT ALLOWED.
001090     MOVE WS-TEMP-CODE TO WS-TEMP-SAVE.
001100     MOVE SPACES TO WS-TEMP-CODE.
001110     IF WS-FOUND-POS = 1
001120        STRING WS-NEW-LIT DELIMITED BY SIZE
001130               WS-TEMP-SAVE(WS-FOUND-POS + 13 :) DELIMITED BY SIZE
001140               INTO WS-TEMP-CODE
001150     ELSE
001160        STRING WS-TEMP-SAVE(1 : WS-FOUND-POS - 1) DELIMITED BY SIZE
001170               WS-NEW-LIT DELIMITED BY SIZE
001180               WS-TEMP-SAVE(WS-FOUND-POS + 13 :) DELIMITED BY SIZE
001190               INTO WS-TEMP-CODE
001200     END-IF.
001210 200-EXIT.
001220     EXIT.
