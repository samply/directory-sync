000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  STARBLD.
000030 AUTHOR. L M HARGROVE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 01/15/91.
000060 DATE-COMPILED. 02/14/20.
000070 SECURITY. NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM BUILDS THE STAR-MODEL INPUT ROW FILE FROM
000130*          THE RAW SPECIMEN EXTRACT - ONE SPECROWS ROW IS WRITTEN
000140*          PER SURVIVING DIAGNOSIS CODE ON EACH SPECIMEN, CARRYING
000150*          A RESOLVED AGE-AT-COLLECTION VALUE COMPUTED ONCE PER
000160*          SPECIMEN AND REPEATED ON EVERY FANNED-OUT ROW.
000170*
000180*          A SPECIMEN WITH NO DIAGNOSIS CODES ON SRW-DIAG-LIST
000190*          CONTRIBUTES NO ROWS AT ALL TO SPECROWS - THIS IS THE
000200*          UPSTREAM SYSTEM'S OWN BEHAVIOR (THE FAN-OUT LOOP BODY
000210*          IS WHAT ADDS THE ROW, SO ZERO ITERATIONS ADDS NOTHING)
000220*          AND IS PRESERVED HERE DELIBERATELY - NOT A DEFECT.
000230*          SIMILARLY A DIAGNOSIS CODE THAT ICDCNV REJECTS AS
000240*          INVALID DROPS JUST THAT ONE FANNED-OUT ROW, NOT THE
000250*          WHOLE SPECIMEN.
000260*
000270*          STARFACT PICKS UP SPECROWS DOWNSTREAM AFTER A JCL SORT
000280*          STEP (NOT IN THIS PDS) PUTS IT IN COLLECTION-ID/GROUP-
000290*          KEY SEQUENCE.
000300*
000310*          ORIGINALLY THE DECISION-SUPPORT SYSTEM'S CASE-MIX
000320*          EXTRACT BUILDER - SIBLING TO STARFACT, WHICH WAS THE
000330*          SAME SYSTEM'S FACT-TABLE REDUCER - REPURPOSED HERE FOR
000340*          THE SAME ONE-ROW-PER-DIAGNOSIS FAN-OUT SHAPE.
000350******************************************************************
000360*
000370         INPUT FILE               -   SPECRAW
000380*
000390         OUTPUT FILE PRODUCED     -   SPECROWS
000400*
000410         DUMP FILE                -   SYSOUT
000420*
000430******************************************************************
000440*    CHANGE LOG
000450*    01/15/91  JS   ORIGINAL CODING - DECISION SUPPORT STAR-SCHEMA
000460*                   EXTRACT BUILDER, ONE ROW PER DIAGNOSIS PER
000470*                   ADMISSION FOR THE CASE-MIX REPORTING SYSTEM.
000480*    03/08/95  TGD  ADDED THE CALL-OUT TO A SEPARATE AGE ROUTINE
000490*                   LIFTED FROM THE BILLING SYSTEM - THE OLD INLINE
000500*                   YEAR-SUBTRACT WAS WRONG ACROSS A BIRTHDAY.
000510*    09/30/98  RPK  ADDED THE DIAGNOSIS-LIST-OVERFLOW ABEND CHECK -
000520*                   A MALFORMED ADMISSION EXTRACT WAS WALKING PAST
000530*                   THE END OF THE 10-ENTRY DIAGNOSIS TABLE.
000540*    11/09/98  DCB  Y2K READINESS REVIEW - BIRTH/COLLECTION DATES
000550*                   ALREADY CARRIED FOUR-DIGIT YEARS, NO CHANGES
000560*                   REQUIRED. LOGGED PER SHOP STANDARD.
000570*    10/05/19  LMH  REPURPOSED FOR DIRECTORY-SYNC - RENAMED FROM
000580*                   THE OLD CASE-MIX FIELD NAMES, SAME FAN-OUT-PER-
000590*                   DIAGNOSIS SHAPE. BIO-4505
000600*    11/19/19  LMH  CALLED OUT DIAGNOSIS MAPPING TO ICDCNV SO
000610*                   STARFACT'S CONTROL-TOTAL COUNTRY-CODE LOOKUP
000620*                   COULD SHARE THE SAME URN-PREFIX RULE. BIO-4511
000630*    02/14/20  LMH  WIDENED HIST-LOC FIELDS TO 32 BYTES TO MATCH
000640*                   THE ICDCNV WORK-FIELD WIDENING. BIO-4520
000650******************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER. IBM-390.
000690 OBJECT-COMPUTER. IBM-390.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT SYSOUT
000750     ASSIGN TO UT-S-SYSOUT
000760       ORGANIZATION IS SEQUENTIAL.
000770*
000780     SELECT SPECRAW
000790     ASSIGN TO UT-S-SPECRAW
000800       ORGANIZATION IS LINE SEQUENTIAL
000810       FILE STATUS IS OFCODE.
000820*
000830     SELECT SPECROWS
000840     ASSIGN TO UT-S-SPECROWS
000850       ORGANIZATION IS LINE SEQUENTIAL
000860       FILE STATUS IS OFCODE.
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  SYSOUT
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 130 CHARACTERS
000930     BLOCK CONTAINS 0 RECORDS
000940     DATA RECORD IS SYSOUT-REC.
000950 01  SYSOUT-REC                     PIC X(130).
000960*
000970****** ONE ROW PER SPECIMEN, RAW BIRTH/COLLECTION DATES AND UP TO
000980****** 10 RAW DIAGNOSIS CODES - EXTRACTED FROM THE FHIR STORE BY
000990****** AN UPSTREAM JOB NOT IN THIS PDS
001000 FD  SPECRAW
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 550 CHARACTERS
001040     BLOCK CONTAINS 0 RECORDS
001050     DATA RECORD IS SPECIMEN-RAW-REC.
001060 COPY SPCRAW.
001070*
001080****** ONE ROW PER SPECIMEN/DIAGNOSIS COMBINATION - FEEDS STARFACT
001090****** AFTER THE INTERVENING JCL SORT STEP
001100 FD  SPECROWS
001110     RECORDING MODE IS F
001120     LABEL RECORDS ARE STANDARD
001130     RECORD CONTAINS 250 CHARACTERS
001140     BLOCK CONTAINS 0 RECORDS
001150     DATA RECORD IS SPECIMEN-INPUT-ROW.
001160 COPY SPCROW.
001170 WORKING-STORAGE SECTION.
001180 01  FILE-STATUS-CODES.
001190     05  OFCODE                     PIC X(02).
001200         88  CODE-OK                VALUE SPACES "00".
001210*
001220 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001230     05  RECORDS-READ               PIC 9(07) COMP.
001240     05  RECORDS-WRITTEN            PIC 9(07) COMP.
001250     05  SPECIMENS-WITH-NO-DIAG     PIC 9(07) COMP.
001260     05  DIAGS-REJECTED             PIC 9(07) COMP.
001270*        ALTERNATE VIEW USED ONLY WHEN TRACING A BAD RUN TOTAL -
001280*        NOT EXERCISED IN THE NORMAL PATH.
001290 01  COUNTERS-ALT-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
001300     05  FILLER                     PIC X(14).
001310     05  SPECIMENS-WITH-NO-DIAG-X   PIC X(07).
001320     05  DIAGS-REJECTED-X           PIC X(07).
001330*
001340 01  FLAGS-AND-SWITCHES.
001350     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
001360         88  NO-MORE-DATA           VALUE "N".
001370     05  WS-ANY-DIAG-WRITTEN-SW     PIC X(01).
001380         88  WS-ANY-DIAG-WRITTEN    VALUE "Y".
001390         88  WS-NO-DIAG-WRITTEN     VALUE "N".
001400*
001410 01  WS-AGE-WORK.
001420     05  WS-AGE-YEARS               PIC 9(03).
001430     05  WS-AGE-VALID-SW            PIC X(01).
001440         88  WS-AGE-VALID           VALUE "Y".
001450         88  WS-AGE-NOT-VALID       VALUE "N".
001460*        ALTERNATE VIEW OF THE RESOLVED AGE USED TO EDIT IT INTO
001470*        THE ZERO-PADDED TEXT FORM SPECROWS CARRIES.
001480 01  WS-AGE-WORK-R REDEFINES WS-AGE-WORK.
001490     05  WS-AGE-YEARS-X             PIC X(03).
001500     05  FILLER                     PIC X(01).
001510*
001520 01  WS-DIAG-WORK.
001530     05  WS-DIAG-CODE-IN            PIC X(32).
001540     05  WS-DIAG-CODE-OUT           PIC X(32).
001550     05  WS-DIAG-VALID-SW           PIC X(01).
001560         88  WS-DIAG-VALID          VALUE "Y".
001570         88  WS-DIAG-NOT-VALID      VALUE "N".
001580*        ALTERNATE VIEW OF THE TWO DIAGNOSIS CODE FIELDS, SIDE BY
001590*        SIDE, USED ONLY FOR A QUICK SYSOUT DISPLAY WHEN TRACING
001600*        AN ICDCNV REJECT - NOT EXERCISED IN THE NORMAL PATH.
001610 01  WS-DIAG-WORK-R REDEFINES WS-DIAG-WORK.
001620     05  WS-DIAG-CODE-PAIR          PIC X(64).
001630     05  FILLER                     PIC X(01).
001640*        UPPER BOUND ON THE NUMBER OF DIAGNOSIS CODES SRW-DIAG-LIST
001650*        CAN HOLD - CARRIED OVER FROM THE OLD CASE-MIX TABLE SIZE,
001660*        NAMED SO 100-MAINLINE DOES NOT CARRY A BARE MAGIC NUMBER.
001670 77  WS-MAX-DIAG-COUNT              PIC 9(02) COMP VALUE 10.
001680 COPY ABENDREC.
001690 PROCEDURE DIVISION.
001700 000-MAIN-LOGIC.
001710     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001720     PERFORM 100-MAINLINE THRU 100-EXIT
001730             UNTIL NO-MORE-DATA.
001740     PERFORM 999-CLEANUP THRU 999-EXIT.
001750     MOVE +0 TO RETURN-CODE.
001760     GOBACK.
001770*
001780 000-HOUSEKEEPING.
001790     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001800     DISPLAY "******** BEGIN JOB STARBLD ********".
001810     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
001820     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001830     PERFORM 900-READ-SPECRAW THRU 900-EXIT.
001840 000-EXIT.
001850     EXIT.
001860*
001870 100-MAINLINE.
001880     MOVE "100-MAINLINE" TO PARA-NAME.
001890     SET WS-NO-DIAG-WRITTEN TO TRUE.
001900     IF SRW-DIAG-COUNT > WS-MAX-DIAG-COUNT
001910        MOVE "SRW-DIAG-COUNT EXCEEDS 10-ENTRY TABLE CAPACITY"
001920             TO ABEND-REASON
001930        GO TO 1000-ABEND-RTN
001940     END-IF.
001950     PERFORM 300-AGE-CALC THRU 300-EXIT.
001960     IF SRW-DIAG-COUNT > ZERO
001970        PERFORM 400-DIAGNOSIS-FANOUT THRU 400-EXIT
001980                VARYING SRW-DIAG-IDX FROM 1 BY 1
001990                UNTIL SRW-DIAG-IDX > SRW-DIAG-COUNT
002000     END-IF.
002010     IF WS-NO-DIAG-WRITTEN
002020        ADD 1 TO SPECIMENS-WITH-NO-DIAG
002030     END-IF.
002040     PERFORM 900-READ-SPECRAW THRU 900-EXIT.
002050 100-EXIT.
002060     EXIT.
002070*
002080 300-AGE-CALC.
002090*        RESOLVED ONCE PER SPECIMEN AND CARRIED UNCHANGED ONTO
002100*        EVERY FANNED-OUT DIAGNOSIS ROW BELOW.
002110     CALL "AGECALC" USING SRW-BIRTH-DATE SRW-COLLECTION-DATE
002120                          WS-AGE-YEARS WS-AGE-VALID-SW.
002130 300-EXIT.
002140     EXIT.
002150*
002160 400-DIAGNOSIS-FANOUT.
002170*        ONE SPECROWS ROW PER SURVIVING DIAGNOSIS CODE, ALL OTHER
002180*        FIELDS IDENTICAL ACROSS THE FANNED-OUT ROWS FOR THIS
002190*        SPECIMEN.
002200     MOVE SRW-DIAG-CODE(SRW-DIAG-IDX) TO WS-DIAG-CODE-IN.
002210     CALL "ICDCNV" USING WS-DIAG-CODE-IN WS-DIAG-CODE-OUT
002220                         WS-DIAG-VALID-SW.
002230     IF WS-DIAG-NOT-VALID
002240        ADD 1 TO DIAGS-REJECTED
002250        GO TO 400-EXIT
002260     END-IF.
002270     INITIALIZE SPECIMEN-INPUT-ROW.
002280     MOVE SRW-COLLECTION-ID TO SPR-COLLECTION-ID.
002290     MOVE SRW-PATIENT-ID TO SPR-PATIENT-ID.
002300     MOVE SRW-SEX TO SPR-SEX.
002310     IF WS-AGE-VALID
002320        MOVE WS-AGE-YEARS-X TO SPR-AGE-AT-DIAGNOSIS
002330     ELSE
002340        MOVE SPACES TO SPR-AGE-AT-DIAGNOSIS
002350     END-IF.
002360     MOVE SRW-SAMPLE-MATERIAL TO SPR-SAMPLE-MATERIAL.
002370     MOVE WS-DIAG-CODE-OUT TO SPR-HIST-LOC.
002380     WRITE SPECIMEN-INPUT-ROW.
002390     ADD 1 TO RECORDS-WRITTEN.
002400     SET WS-ANY-DIAG-WRITTEN TO TRUE.
002410 400-EXIT.
002420     EXIT.
002430*
002440 800-OPEN-FILES.
002450     MOVE "800-OPEN-FILES" TO PARA-NAME.
002460     OPEN INPUT SPECRAW.
002470     OPEN OUTPUT SPECROWS, SYSOUT.
002480 800-EXIT.
002490     EXIT.
002500*
002510 850-CLOSE-FILES.
002520     MOVE "850-CLOSE-FILES" TO PARA-NAME.
002530     CLOSE SPECRAW, SPECROWS, SYSOUT.
002540 850-EXIT.
002550     EXIT.
002560*
002570 900-READ-SPECRAW.
002580     READ SPECRAW
002590         AT END MOVE "N" TO MORE-DATA-SW
002600         GO TO 900-EXIT
002610     END-READ.
002620     ADD 1 TO RECORDS-READ.
002630 900-EXIT.
002640     EXIT.
002650*
002660 999-CLEANUP.
002670     MOVE "999-CLEANUP" TO PARA-NAME.
002680     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
002690     DISPLAY "** SPECIMENS READ **".
002700     DISPLAY RECORDS-READ.
002710     DISPLAY "** SPECROWS WRITTEN **".
002720     DISPLAY RECORDS-WRITTEN.
002730     DISPLAY "** SPECIMENS WITH NO DIAGNOSIS (NO ROWS) **".
002740     DISPLAY SPECIMENS-WITH-NO-DIAG.
002750     DISPLAY "** DIAGNOSIS CODES REJECTED BY ICDCNV **".
002760     DISPLAY DIAGS-REJECTED.
002770     DISPLAY "******** NORMAL END OF JOB STARBLD ********".
002780 999-EXIT.
002790     EXIT.
002800*
002810 1000-ABEND-RTN.
002820     MOVE "100-MAINLINE" TO PARA-NAME.
002830     WRITE SYSOUT-REC FROM ABEND-REC.
002840     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
002850     DISPLAY "*** ABNORMAL END OF JOB - STARBLD ***" UPON CONSOLE.
002860     DIVIDE ZERO-VAL INTO ONE-VAL.
