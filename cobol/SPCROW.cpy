000010******************************************************************
000020*    COPYBOOK  ..... SPCROW
000030*    LAYOUT FOR THE SPECROWS FILE - ONE ROW PER PATIENT/SPECIMEN/
000040*    DIAGNOSIS COMBINATION, ALREADY FANNED OUT ONE ROW PER
000050*    DIAGNOSIS AND ALREADY CARRYING A RESOLVED AGE-AT-COLLECTION.
000060*    BUILT BY STARBLD, CONSUMED BY STARFACT.  MUST ARRIVE SORTED
000070*    BY SPR-COLLECTION-ID THEN BY THE GROUPING KEY FIELDS (SEE
000080*    STARFACT CONTROL-BREAK LOGIC) - SORTING IS DONE BY THE JCL
000090*    SORT STEP BETWEEN STARBLD AND STARFACT, NOT IN THIS PGM.
000100*------------------------------------------------------------------
000110*    CHANGE LOG
000120*    10/05/19  LMH  ORIGINAL CODING FOR DIRECTORY-SYNC. BIO-4505
000130******************************************************************
000140 01  SPECIMEN-INPUT-ROW.
000150     05  SPR-COLLECTION-ID          PIC X(64).
000160     05  SPR-PATIENT-ID             PIC X(64).
000170     05  SPR-SEX                    PIC X(16).
000180     05  SPR-AGE-AT-DIAGNOSIS       PIC X(03).
000190     05  SPR-SAMPLE-MATERIAL        PIC X(32).
000200     05  SPR-HIST-LOC               PIC X(32).
000210     05  FILLER                     PIC X(39).
